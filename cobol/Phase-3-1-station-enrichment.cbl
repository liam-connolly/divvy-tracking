000100************************************************************************
000200* PROGRAM:     3-STATION-ENRICH
000300* AUTHOR:      M. FABIANO-BRZEZINSKI
000400* INSTALLATION: CTA DOCK SYSTEMS - BATCH PROCESSING UNIT
000500* DATE-WRITTEN: 02/14/1994
000600* DATE-COMPILED:
000700* SECURITY:    CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE
000800*----------------------------------------------------------------------
000900* PURPOSE:
001000*   SWEEPS THE STATION MASTER FOR ROWS THAT WERE WRITTEN WITHOUT
001100*   A COMMUNITY AREA ASSIGNMENT - EITHER BECAUSE THE BOUNDING-BOX
001200*   TABLE DID NOT YET COVER THAT PART OF THE CITY AT IMPORT TIME,
001300*   OR BECAUSE THE SURVEYED BOXES HAVE SINCE BEEN WIDENED - AND
001400*   RE-RUNS THE AREA LOOKUP AGAINST THE CURRENT TABLE.  RUN AS A
001500*   STAND-ALONE STEP SO THE BOXES CAN BE WIDENED AND THIS STEP
001600*   RE-RUN WITHOUT TOUCHING THE IMPORT OR AGGREGATION PROGRAMS.
001700*----------------------------------------------------------------------
001800* CHANGE LOG
001900*   02/14/1994 MFB  ORIGINAL PROGRAM - SURVEY DEPT HAD JUST ADDED MFB94
002000*                   THE DOUGLAS AND NEAR NORTH SIDE BOXES AND     MFB94
002100*                   WANTED OLDER STATIONS BACKFILLED.             MFB94
002200*   01/11/1999 KLR  YEAR 2000 REVIEW - NO DATE ARITHMETIC IN THIS KLR99
002300*                   PROGRAM, NO CHANGES REQUIRED.                 KLR99
002400*   07/19/2001 KLR  NOT-FOUND STATIONS NO LONGER REWRITTEN WITH   KLR01
002500*                   AREA ZERO - LEFT UNASSIGNED SO A LATER RUN    KLR01
002600*                   CAN STILL PICK THEM UP. TICKET CTA-4522.      KLR01
002700*   05/02/2006 DSW  SCAN NOW DRIVEN OFF ST-STATION-PK ALTERNATE   DSW06
002800*                   KEY SO STATIONS ARE VISITED IN THE SAME       DSW06
002900*                   ORDER THEY WERE FIRST SEEN BY THE IMPORT.     DSW06
003000*   03/09/2009 JHL  SCAN KEY WAS STILL ST-COMMUNITY-AREA DESPITE  JHL09
003100*                   THE 2006 ENTRY ABOVE - CORRECTED TO START     JHL09
003200*                   AND READ NEXT ON ST-STATION-PK, SKIPPING      JHL09
003300*                   ASSIGNED ROWS INSTEAD OF STOPPING THE SWEEP   JHL09
003400*                   AT THE FIRST ONE FOUND.  ENRICHMENT NO        JHL09
003500*                   LONGER WRITES THE AREA NAME BACK TO THE       JHL09
003600*                   STATION RECORD - NUMBER ONLY, PER THE NAME-   JHL09
003700*                   IS-LOOKUP-ONLY RULE.  AREA-LOOKUP'S ZERO-     JHL09
003800*                   COORDINATE TEST WIDENED FROM AND TO OR.       JHL09
003900*                   TICKET CTA-6203.                              JHL09
004000*   04/06/2009 JHL  ST-LAST-UPDATE-CCYYMMDD ON THE STATION MASTER JHL09
004100*                   WAS NEVER STAMPED BY EITHER PROGRAM THAT      JHL09
004200*                   REWRITES THE RECORD - 0400-ENRICH-ONE-STATION JHL09
004300*                   NOW MOVES THE RUN DATE (ACCEPTED FROM THE     JHL09
004400*                   SYSTEM CLOCK AND CENTURY-WINDOWED IN NEW      JHL09
004500*                   PARAGRAPH 0175) ONTO THE FIELD BEFORE THE     JHL09
004600*                   REWRITE.  TICKET CTA-6210.                    JHL09
004700*----------------------------------------------------------------------
004800* TECTONICS: COBC
004900************************************************************************
005000IDENTIFICATION DIVISION.
005100PROGRAM-ID. 3-STATION-ENRICH.
005200AUTHOR. M. FABIANO-BRZEZINSKI.
005300INSTALLATION. CTA DOCK SYSTEMS - BATCH PROCESSING UNIT.
005400DATE-WRITTEN. 02/14/1994.
005500DATE-COMPILED.
005600SECURITY. CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005700************************************************************************
005800* ENVIRONMENT DIVISION - ONE FILE ONLY, THE STATION MASTER ITSELF;
005900* THIS STEP NEITHER READS AN EXTRACT NOR WRITES A REPORT.
006000ENVIRONMENT DIVISION.
006100CONFIGURATION SECTION.
006200*    SAME SPECIAL-NAMES PARAGRAPH CARRIED ACROSS ALL FOUR STEPS
006300*    IN THIS JOB STREAM, WHETHER OR NOT THE STEP PRINTS A REPORT -
006400*    KEEPS THE FOUR PROGRAMS LOOKING ALIKE TO THE NEXT PROGRAMMER
006500*    WHO OPENS ANY ONE OF THEM.
006600SPECIAL-NAMES.
006700*    C01/TOP-OF-FORM IS UNUSED IN THIS STEP - NO PRINTER FILE HERE -
006800*    BUT KEPT SO THE PARAGRAPH MATCHES THE OTHER THREE PROGRAMS.
006900    C01 IS TOP-OF-FORM
007000*    CTA-NUMERIC-CLASS IS THE STANDARD DIGITS-ONLY CLASS TEST; NOT
007100*    EXERCISED TODAY, RESERVED FOR A FUTURE EXTRACT-FIELD CHECK.
007200    CLASS CTA-NUMERIC-CLASS IS '0' THRU '9'
007300*    UPSI-0 IS RESERVED FOR A FUTURE CHECKPOINT/RESTART OPTION -
007400*    OFF TODAY MEANS A NORMAL, FULL SWEEP OF THE MASTER.
007500    UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
007600           OFF STATUS IS NORMAL-RUN-MODE.
007700INPUT-OUTPUT SECTION.
007800FILE-CONTROL.
007900
008000*    OPENED I-O FOR THE WHOLE STEP - THIS PROGRAM BOTH READS AND
008100*    REWRITES STATION-MASTER, NEVER INSERTS A NEW ROW.  SAME
008200*    THREE-KEY SET AS 1-TRIP-IMPORT; THIS STEP SCANS ON THE PK
008300*    ALTERNATE KEY RATHER THAN THE PRIME STATION-ID KEY.
008400    SELECT STATION-MASTER ASSIGN TO STATMSTR
008500        ORGANIZATION IS INDEXED
008600        ACCESS MODE IS DYNAMIC
008700        RECORD KEY IS ST-STATION-ID
008800        ALTERNATE RECORD KEY IS ST-STATION-PK WITH DUPLICATES
008900        ALTERNATE RECORD KEY IS ST-COMMUNITY-AREA WITH
009000            DUPLICATES
009100        FILE STATUS IS WS-FS-STATMSTR.
009200
009300************************************************************************
009400DATA DIVISION.
009500FILE SECTION.
009600
009700* STATION-MASTER - SEE CPYSTAT FOR THE FULL RECORD LAYOUT AND THE
009800* LAST-UPDATE-STAMP REDEFINES THAT 0400 BELOW NOW ACTUALLY FEEDS.
009900FD  STATION-MASTER
010000    LABEL RECORD IS STANDARD
010100    VALUE OF FILE-ID IS "STATMSTR.DAT".
010200*    88-LEVEL ST-AREA-UNASSIGNED ON THE COPYBOOK IS WHAT 0300
010300*    TESTS TO DECIDE WHETHER A ROW NEEDS ENRICHING AT ALL.
010400    COPY CPYSTAT.
010500
010600************************************************************************
010700WORKING-STORAGE SECTION.
010800
010900* FILE STATUS - ONE BYTE PAIR, THIS STEP OPENS ONLY ONE FILE.
01100001  WS-FILE-STATUS-GROUP.
011100    05  WS-FS-STATMSTR          PIC X(02) VALUE "00".
011200    05  FILLER                  PIC X(08).
011300
011400*----------------------------------------------------------------------
011500*    ALTERNATE VIEW - LETS A DISPLAY STATEMENT SHOW THE TWO
011600*    STATUS BYTES SEPARATELY WHEN TRACING FILE-STATUS TROUBLE.
011700*----------------------------------------------------------------------
01180001  WS-FS-DIGIT-VIEW REDEFINES WS-FILE-STATUS-GROUP.
011900    05  WS-FS-STATMSTR-D1       PIC X(01).
012000    05  WS-FS-STATMSTR-D2       PIC X(01).
012100    05  FILLER                  PIC X(08).
012200
012300* SET BY 0300 ON AN AT-END FROM THE NEXT-RECORD READ - TESTED BY
012400* 0100S DRIVING PERFORM ... UNTIL.
01250001  WS-EOF-SWITCHES.
012600    05  WS-STATMSTR-EOF         PIC X(01) VALUE 'N'.
012700        88  STATMSTR-AT-EOF         VALUE 'Y'.
012800    05  FILLER                  PIC X(09).
012900
013000* RUN TOTALS, DISPLAYED AT STEP END - NO PRINTED REPORT.
01310001  WS-RUN-COUNTERS.
013200*    EVERY ROW VISITED BY THE SCAN, ASSIGNED OR NOT - INCLUDES
013300*    ROWS THE 0300 GUARD SKIPPED WITHOUT CALLING 0400.
013400    05  WS-STATIONS-SCANNED     PIC 9(6) COMP VALUE 0.
013500*    UNASSIGNED ROWS THAT 0400 FOUND A MATCHING BOX FOR AND
013600*    SUCCESSFULLY REWROTE.
013700    05  WS-STATIONS-UPDATED     PIC 9(6) COMP VALUE 0.
013800*    UNASSIGNED ROWS STILL UNASSIGNED AFTER THIS RUN - EITHER NO
013900*    BOX MATCHED OR THE REWRITE ITSELF FAILED ON AN INVALID KEY.
014000    05  WS-STATIONS-NOT-FOUND   PIC 9(6) COMP VALUE 0.
014100    05  FILLER                  PIC X(06).
014200
014300*----------------------------------------------------------------------
014400* RUN-DATE GROUP - ACCEPTED FROM THE SYSTEM CLOCK ONCE AT STEP
014500* START AND CENTURY-WINDOWED INTO A FOUR-DIGIT YEAR BY PARAGRAPH
014600* 0175-GET-RUN-DATE, THE SAME IDIOM 1-TRIP-IMPORT USES.  THE
014700* RESULT IS MOVED ONTO ST-LAST-UPDATE-CCYYMMDD EVERY TIME THIS
014800* PROGRAM REWRITES A STATION MASTER ROW - TICKET CTA-6210 ABOVE.
014900*----------------------------------------------------------------------
01500001  WS-RUN-DATE-GROUP.
015100    05  WS-SYSTEM-DATE.
015200        10  WS-SD-YY            PIC 9(02).
015300        10  WS-SD-MM            PIC 9(02).
015400        10  WS-SD-DD            PIC 9(02).
015500    05  WS-RUN-DATE-CCYYMMDD    PIC 9(08) VALUE ZERO.
015600    05  FILLER                  PIC X(06).
015700
015800* SCRATCH AREA FOR ONE ENRICHMENT CALL - 0400 LOADS THE LAT/LNG
015900* OFF THE CURRENT STATION ROW, 0800-AREA-LOOKUP FILLS IN THE
016000* FOUND-AREA FIELDS.
01610001  WS-LOOKUP-WORK-AREA.
016200    05  WS-LOOKUP-LAT           PIC S9(3)V9(6).
016300    05  WS-LOOKUP-LNG           PIC S9(3)V9(6).
016400*        ZERO/SPACES MEANS NOT FOUND - SAME CONVENTION AS
016500*        1-TRIP-IMPORTS WS-UPSERT-WORK-AREA.
016600    05  WS-FOUND-AREA-NUMBER    PIC 9(2).
016700    05  WS-FOUND-AREA-NAME      PIC X(25).
016800    05  FILLER                  PIC X(10).
016900
017000*----------------------------------------------------------------------
017100*    ALTERNATE VIEW - SPLITS THE LAT/LNG OUT TO WHOLE-DEGREE AND
017200*    MICRO-DEGREE PARTS FOR THE OUT-OF-RANGE TRACE DISPLAY BELOW.
017300*----------------------------------------------------------------------
01740001  WS-LOOKUP-DEGREE-VIEW REDEFINES WS-LOOKUP-WORK-AREA.
017500    05  WS-LOOKUP-LAT-WHOLE     PIC S9(3).
017600    05  WS-LOOKUP-LAT-MICRO     PIC 9(6).
017700    05  WS-LOOKUP-LNG-WHOLE     PIC S9(3).
017800    05  WS-LOOKUP-LNG-MICRO     PIC 9(6).
017900    05  FILLER                  PIC X(37).
018000
018100* COMMUNITY AREA BOUNDING-BOX TABLE - SEE CPYAREA.  SEEDED HERE
018200* EVERY RUN RATHER THAN HELD OVER FROM 1-TRIP-IMPORT, SINCE THIS
018300* STEP RUNS AS ITS OWN STAND-ALONE JOB STEP ON ITS OWN SCHEDULE.
018400COPY CPYAREA.
018500
018600* STEP-END SUMMARY LINES, BUILT AND DISPLAYED BY 0100 AFTER THE
018700* SCAN COMPLETES.
01880001  WS-TOTALS-LINE.
018900*    "Updated:    nnnnnn stations" - ZERO-SUPPRESSED COUNT OF
019000*    ROWS SUCCESSFULLY REWRITTEN THIS RUN.
019100    05  FILLER                  PIC X(08) VALUE 'Updated:'.
019200    05  FILLER                  PIC X(01) VALUE SPACE.
019300    05  WS-TOT-UPDATED          PIC Z(5)9.
019400    05  FILLER                  PIC X(01) VALUE SPACE.
019500    05  FILLER                  PIC X(08) VALUE 'stations'.
019600    05  FILLER                  PIC X(10).
019700
019800*    "Not found:  nnnnnn stations" - COUNT STILL UNASSIGNED AFTER
019900*    THIS RUN, CARRIED FORWARD FOR A LATER RUN TO PICK UP.
02000001  WS-NOTFOUND-LINE.
020100    05  FILLER                  PIC X(10) VALUE 'Not found:'.
020200    05  FILLER                  PIC X(01) VALUE SPACE.
020300    05  WS-TOT-NOT-FOUND        PIC Z(5)9.
020400    05  FILLER                  PIC X(01) VALUE SPACE.
020500    05  FILLER                  PIC X(08) VALUE 'stations'.
020600    05  FILLER                  PIC X(08).
020700
020800* ONE LINE PER SUCCESSFUL MATCH, DISPLAYED AS THE SCAN RUNS SO
020900* OPERATIONS CAN WATCH PROGRESS ON A LONG STATION MASTER.
02100001  WS-MATCH-DISPLAY-LINE.
021100*    STATION NAME, THE AREA IT MATCHED, AND THE AREA NUMBER IN
021200*    PARENTHESES - "WELLS ST & ELM ST -> NEAR NORTH SIDE (#08)".
021300    05  WS-MDL-NAME             PIC X(50).
021400    05  FILLER                  PIC X(04) VALUE ' -> '.
021500    05  WS-MDL-AREA-NAME        PIC X(25).
021600    05  FILLER                  PIC X(02) VALUE ' ('.
021700    05  WS-MDL-HASH             PIC X(01) VALUE '#'.
021800    05  WS-MDL-AREA-NUMBER      PIC Z9.
021900    05  WS-MDL-CLOSE-PAREN      PIC X(01) VALUE ')'.
022000
022100* ONE LINE PER STILL-UNASSIGNED ROW, WITH THE COORDINATES THAT
022200* FAILED EVERY BOX - LETS OPERATIONS TELL A MISSING SURVEY FROM
022300* A BAD EXTRACT COORDINATE WITHOUT PULLING THE FILE.
02240001  WS-NOTFOUND-DISPLAY-LINE.
022500    05  FILLER                  PIC X(20) VALUE
022600        'Not found - lat/lng '.
022700*    SIGNED EDITED PICTURE SO A NEGATIVE LONGITUDE (WEST OF
022800*    GREENWICH, AS EVERY CHICAGO STATION IS) DISPLAYS WITH ITS
022900*    SIGN RATHER THAN AS AN UNSIGNED MAGNITUDE.
023000    05  WS-NFD-LAT              PIC -999.999999.
023100    05  FILLER                  PIC X(01) VALUE SPACE.
023200    05  WS-NFD-LNG              PIC -999.999999.
023300
023400************************************************************************
023500PROCEDURE DIVISION.
023600
023700*================================================================
023800* 0100-MAIN-PROCEDURE - JOB-STEP DRIVER FOR THE STATION-ENRICHMENT
023900* STEP.  SEEDS THE BOUNDING-BOX TABLE, LATCHES THE RUN DATE,
024000* SCANS STATION-MASTER IN PK ORDER, DISPLAYS RUN TOTALS.  THIRD
024100* STEP IN THE MONTHLY JOB STREAM.
024200*================================================================
0243000100-MAIN-PROCEDURE.
024400*    NEITHER DEPENDS ON AN OPEN FILE - SEED AND LATCH BEFORE THE
024500*    SCAN SO THE VERY FIRST ENRICH CALL HAS BOTH READY.
024600    PERFORM 0150-SEED-AREA-TABLE THRU 0150-EXIT
024700    PERFORM 0175-GET-RUN-DATE  THRU 0175-EXIT
024800    PERFORM 0200-OPEN-RTN       THRU 0200-EXIT
024900    PERFORM 0300-SCAN-STATIONS  THRU 0300-EXIT
025000        UNTIL STATMSTR-AT-EOF
025100    PERFORM 0700-CLOSE-RTN      THRU 0700-EXIT
025200*    A RUN THAT TOUCHED NOTHING GETS ITS OWN MESSAGE RATHER THAN
025300*    TWO LINES OF ALL-ZERO TOTALS.
025400    IF WS-STATIONS-SCANNED = ZERO
025500        DISPLAY 'NO UNASSIGNED STATIONS FOUND ON THIS RUN'
025600    ELSE
025700        MOVE WS-STATIONS-UPDATED   TO WS-TOT-UPDATED
025800        MOVE WS-STATIONS-NOT-FOUND TO WS-TOT-NOT-FOUND
025900        DISPLAY WS-TOTALS-LINE
026000        DISPLAY WS-NOTFOUND-LINE
026100    END-IF
026200*    FALL THROUGH TO STOP RUN RATHER THAN AN IMPLICIT PARAGRAPH-
026300*    END RETURN - THE ONLY PLACE 0999 IS EVER REACHED.
026400    GO TO 0999-FIN-PGM
026500    .
026600
026700* 0150-SEED-AREA-TABLE - LOADS THE THREE SURVEYED COMMUNITY AREA
026800* BOXES PLUS THE CITY-WIDE FALLBACK ROW DEFINED IN CPYAREA.  SAME
026900* THREE BOXES 1-TRIP-IMPORT SEEDS - KEPT IN SYNC BY HAND SINCE
027000* EACH PROGRAM RUNS AS ITS OWN JOB STEP WITH NO SHARED STORAGE.
0271000150-SEED-AREA-TABLE.
027200*    ENTRY 1 - AREA 32, LOOP.
027300    MOVE 41.800000  TO WS-CA-LAT-MIN(1)
027400    MOVE 41.850000  TO WS-CA-LAT-MAX(1)
027500    MOVE -87.650000 TO WS-CA-LNG-MIN(1)
027600    MOVE -87.600000 TO WS-CA-LNG-MAX(1)
027700    MOVE 32         TO WS-CA-NUMBER(1)
027800    MOVE 'LOOP'     TO WS-CA-NAME(1)
027900*    ENTRY 2 - AREA 08, NEAR NORTH SIDE.
028000    MOVE 41.850000  TO WS-CA-LAT-MIN(2)
028100    MOVE 41.900000  TO WS-CA-LAT-MAX(2)
028200    MOVE -87.650000 TO WS-CA-LNG-MIN(2)
028300    MOVE -87.600000 TO WS-CA-LNG-MAX(2)
028400    MOVE 08         TO WS-CA-NUMBER(2)
028500    MOVE 'NEAR NORTH SIDE' TO WS-CA-NAME(2)
028600*    ENTRY 3 - AREA 35, DOUGLAS.
028700    MOVE 41.750000  TO WS-CA-LAT-MIN(3)
028800    MOVE 41.800000  TO WS-CA-LAT-MAX(3)
028900    MOVE -87.650000 TO WS-CA-LNG-MIN(3)
029000    MOVE -87.600000 TO WS-CA-LNG-MAX(3)
029100    MOVE 35         TO WS-CA-NUMBER(3)
029200    MOVE 'DOUGLAS'  TO WS-CA-NAME(3)
029300    .
0294000150-EXIT.
029500    EXIT.
029600
029700* 0175-GET-RUN-DATE - ONE-TIME ACCEPT OF THE SYSTEM CLOCK,
029800* CENTURY-WINDOWED INTO WS-RUN-DATE-CCYYMMDD.  SAME TWO-DIGIT-
029900* YEAR WINDOW AS 1-TRIP-IMPORTS COPY OF THIS PARAGRAPH - A
030000* YEAR UNDER 70 READS AS 20XX, 70 OR OVER AS 19XX.
0301000175-GET-RUN-DATE.
030200    ACCEPT WS-SYSTEM-DATE FROM DATE
030300    IF WS-SD-YY < 70
030400        COMPUTE WS-RUN-DATE-CCYYMMDD =
030500            (2000 + WS-SD-YY) * 10000 + WS-SD-MM * 100 + WS-SD-DD
030600    ELSE
030700        COMPUTE WS-RUN-DATE-CCYYMMDD =
030800            (1900 + WS-SD-YY) * 10000 + WS-SD-MM * 100 + WS-SD-DD
030900    END-IF
031000    .
0311000175-EXIT.
031200    EXIT.
031300
031400* 0200-OPEN-RTN - OPENS STATION-MASTER I-O AND POSITIONS THE
031500* ALTERNATE-KEY CURSOR AT THE LOWEST SURROGATE PK SO 0300 READS
031600* STATIONS IN THE SAME ORDER THEY WERE FIRST SEEN AT IMPORT TIME
031700* - SEE THE DSW06/JHL09 ENTRIES ABOVE.
0318000200-OPEN-RTN.
031900*    NO FIRST-RUN ACCOMMODATION NEEDED HERE - THIS STEP ONLY EVER
032000*    FOLLOWS A RUN OF 1-TRIP-IMPORT, WHICH HAS ALREADY CREATED
032100*    STATION-MASTER IF IT DID NOT ALREADY EXIST.
032200    OPEN I-O STATION-MASTER
032300    MOVE ZERO TO ST-STATION-PK
032400    START STATION-MASTER
032500        KEY IS NOT LESS THAN ST-STATION-PK
032600        INVALID KEY
032700            SET STATMSTR-AT-EOF TO TRUE
032800    END-START
032900    .
0330000200-EXIT.
033100    EXIT.
033200
033300* 0300-SCAN-STATIONS - ONE READ NEXT PER CALL, ALONG THE PK
033400* ALTERNATE KEY.  A ROW ALREADY ASSIGNED TO A COMMUNITY AREA IS
033500* SKIPPED WITHOUT CALLING 0400 - NOT A STOP CONDITION, PER THE
033600* JHL09 FIX ABOVE, SINCE AN EARLIER ASSIGNED ROW NO LONGER MEANS
033700* EVERY LATER ROW IS ALSO ASSIGNED.
0338000300-SCAN-STATIONS.
033900    READ STATION-MASTER NEXT RECORD
034000        AT END
034100            SET STATMSTR-AT-EOF TO TRUE
034200        NOT AT END
034300            IF ST-AREA-UNASSIGNED
034400                PERFORM 0400-ENRICH-ONE-STATION THRU 0400-EXIT
034500            END-IF
034600    END-READ
034700    .
0348000300-EXIT.
034900    EXIT.
035000
035100*================================================================
035200* 0400-ENRICH-ONE-STATION - LOOKS UP THE CURRENT ROWS COMMUNITY
035300* AREA AGAINST TODAYS BOUNDING-BOX TABLE.  STILL NOT-FOUND IS
035400* LEFT UNASSIGNED (KLR01 ABOVE) FOR A LATER RUN TO PICK UP.  A
035500* FOUND AREA NUMBER IS REWRITTEN ONTO THE ROW - NUMBER ONLY, NOT
035600* THE AREA NAME (JHL09 ABOVE) - ALONG WITH TODAYS UPDATE STAMP.
035700*================================================================
0358000400-ENRICH-ONE-STATION.
035900    ADD 1 TO WS-STATIONS-SCANNED
036000    MOVE ST-LATITUDE  TO WS-LOOKUP-LAT
036100    MOVE ST-LONGITUDE TO WS-LOOKUP-LNG
036200    PERFORM 0800-AREA-LOOKUP THRU 0800-EXIT
036300*    NO BOX MATCHED - LEAVE THE ROW UNASSIGNED AND TRACE THE
036400*    COORDINATES THAT FAILED EVERY BOX.
036500    IF WS-FOUND-AREA-NUMBER = ZERO
036600        ADD 1 TO WS-STATIONS-NOT-FOUND
036700*        MOVE THE RAW COORDINATES INTO THE EDITED TRACE FIELDS AND
036800*        DISPLAY THEM - NOTHING IS REWRITTEN TO THE MASTER, SO
036900*        THIS ROW IS PICKED UP AGAIN BY THE NEXT RUN.
037000        MOVE WS-LOOKUP-LAT TO WS-NFD-LAT
037100        MOVE WS-LOOKUP-LNG TO WS-NFD-LNG
037200        DISPLAY WS-NOTFOUND-DISPLAY-LINE
037300    ELSE
037400*        AREA NUMBER ONLY - THE AREA NAME COLUMN IS MAINTAINED BY
037500*        1-TRIP-IMPORTS OWN LOOKUP AND IS NOT OVERWRITTEN HERE.
037600        MOVE WS-FOUND-AREA-NUMBER TO ST-COMMUNITY-AREA
037700*        STAMP THE UPDATE DATE - TICKET CTA-6210, SEE CHANGE LOG.
037800        MOVE WS-RUN-DATE-CCYYMMDD TO ST-LAST-UPDATE-CCYYMMDD
037900        REWRITE STATION-RECORD
038000            INVALID KEY
038100*                SOMEONE ELSE REWROTE THIS ROW BETWEEN OUR READ
038200*                AND OUR REWRITE - COUNT IT NOT-FOUND RATHER THAN
038300*                UPDATED AND LET THE NEXT RUN PICK IT BACK UP.
038400                ADD 1 TO WS-STATIONS-NOT-FOUND
038500            NOT INVALID KEY
038600*                NORMAL CASE - REWRITE SUCCEEDED, COUNT IT AND
038700*                TRACE THE MATCH FOR OPERATIONS TO WATCH.
038800                ADD 1 TO WS-STATIONS-UPDATED
038900                MOVE ST-STATION-NAME       TO WS-MDL-NAME
039000                MOVE WS-FOUND-AREA-NAME    TO WS-MDL-AREA-NAME
039100                MOVE WS-FOUND-AREA-NUMBER  TO WS-MDL-AREA-NUMBER
039200                DISPLAY WS-MATCH-DISPLAY-LINE
039300        END-REWRITE
039400    END-IF
039500    .
0396000400-EXIT.
039700    EXIT.
039800
039900*================================================================
040000* 0800-AREA-LOOKUP - SEE ALSO 1-TRIP-IMPORT WHICH CARRIES THE SAME
040100* LOGIC FOR NEWLY SEEN STATIONS AT IMPORT TIME.  EITHER COORDINATE
040200* MISSING/ZERO RETURNS NOT-FOUND OUTRIGHT; OTHERWISE TEST THE
040300* SURVEYED BOXES IN TABLE ORDER, THEN THE CITY-WIDE FALLBACK.
040400*================================================================
0405000800-AREA-LOOKUP.
040600*    DEFAULT RESULT IS NOT-FOUND UNTIL A BOX MATCHES BELOW.
040700    MOVE 0 TO WS-FOUND-AREA-NUMBER
040800    MOVE SPACES TO WS-FOUND-AREA-NAME
040900*    EITHER COORDINATE MISSING MEANS THIS ROW WAS NEVER SURVEYED -
041000*    NOTHING TO TEST AGAINST ANY BOX.
041100    IF WS-LOOKUP-LAT = ZERO OR WS-LOOKUP-LNG = ZERO
041200        GO TO 0800-EXIT
041300    END-IF
041400    MOVE 1 TO CA-IDX
041500    PERFORM 0810-SCAN-CA-ENTRY THRU 0810-EXIT
041600        UNTIL CA-IDX > WS-CA-ENTRY-COUNT
041700           OR WS-FOUND-AREA-NUMBER NOT = ZERO
041800*    NO SURVEYED BOX MATCHED - TRY THE CITY-WIDE FALLBACK BEFORE
041900*    GIVING UP.
042000    IF WS-FOUND-AREA-NUMBER = ZERO
042100        PERFORM 0820-CHECK-FALLBACK THRU 0820-EXIT
042200    END-IF
042300    .
0424000800-EXIT.
042500    EXIT.
042600
042700*    First surveyed box (in table order) whose lat/lng range
042800*    brackets the point wins - boxes are not expected to overlap,
042900*    but if a future survey update ever makes two overlap, table
043000*    order breaks the tie.
0431000810-SCAN-CA-ENTRY.
043200*    ALL FOUR BOUNDS MUST HOLD - A POINT ON THE BOX EDGE COUNTS
043300*    AS INSIDE.
043400    IF WS-LOOKUP-LAT NOT LESS THAN WS-CA-LAT-MIN(CA-IDX)
043500        AND WS-LOOKUP-LAT NOT GREATER THAN WS-CA-LAT-MAX(CA-IDX)
043600        AND WS-LOOKUP-LNG NOT LESS THAN WS-CA-LNG-MIN(CA-IDX)
043700        AND WS-LOOKUP-LNG NOT GREATER THAN WS-CA-LNG-MAX(CA-IDX)
043800        MOVE WS-CA-NUMBER(CA-IDX) TO WS-FOUND-AREA-NUMBER
043900        MOVE WS-CA-NAME(CA-IDX)   TO WS-FOUND-AREA-NAME
044000    END-IF
044100    ADD 1 TO CA-IDX
044200    .
0443000810-EXIT.
044400    EXIT.
044500
044600*    City-wide fallback box - only reached when 0810 scanned
044700*    every surveyed box and none matched.  Same edge-inclusive
044800*    bounds test as 0810, against the single fallback entry in
044900*    CPYAREA rather than a subscripted table row.
0450000820-CHECK-FALLBACK.
045100    IF WS-LOOKUP-LAT NOT LESS THAN WS-CA-FALL-LAT-MIN
045200        AND WS-LOOKUP-LAT NOT GREATER THAN WS-CA-FALL-LAT-MAX
045300        AND WS-LOOKUP-LNG NOT LESS THAN WS-CA-FALL-LNG-MIN
045400        AND WS-LOOKUP-LNG NOT GREATER THAN WS-CA-FALL-LNG-MAX
045500        MOVE WS-CA-FALL-NUMBER TO WS-FOUND-AREA-NUMBER
045600        MOVE WS-CA-FALL-NAME   TO WS-FOUND-AREA-NAME
045700    END-IF
045800    .
0459000820-EXIT.
046000    EXIT.
046100
046200* 0700-CLOSE-RTN - STEP-END CLOSE OF THE ONE FILE THIS PROGRAM
046300* OPENS.
0464000700-CLOSE-RTN.
046500*    ONLY ONE FILE TO CLOSE - THIS STEP NEVER HAD AN EXTRACT OR
046600*    REPORT FILE OF ITS OWN.
046700    CLOSE STATION-MASTER
046800    .
0469000700-EXIT.
047000    EXIT.
047100
047200*    LAST PARAGRAPH IN THE PROGRAM.
0473000999-FIN-PGM.
047400    STOP RUN.
