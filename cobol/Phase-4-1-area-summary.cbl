000100************************************************************************
000200* PROGRAM:     4-AREA-SUMMARY
000300* AUTHOR:      D. S. WOJCIK
000400* INSTALLATION: CTA DOCK SYSTEMS - BATCH PROCESSING UNIT
000500* DATE-WRITTEN: 05/20/1994
000600* DATE-COMPILED:
000700* SECURITY:    CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE
000800*----------------------------------------------------------------------
000900* PURPOSE:
001000*   COUNTS DOCK STATIONS BY COMMUNITY AREA OFF THE STATION
001100*   MASTER AND PRINTS A PLAIN COLUMNAR SUMMARY - ONE LINE PER
001200*   AREA IN ASCENDING AREA-NUMBER ORDER, FOLLOWED BY A CITYWIDE
001300*   TOTAL LINE.  THE LAST STEP IN THE MONTHLY JOB STREAM.
001400*----------------------------------------------------------------------
001500* CHANGE LOG
001600*   05/20/1994 DSW  ORIGINAL PROGRAM.                             DSW94
001700*   01/11/1999 KLR  YEAR 2000 REVIEW - NO DATE FIELDS PRINTED BY  KLR99
001800*                   THIS PROGRAM, NO CHANGES REQUIRED.            KLR99
001900*   07/19/2001 KLR  STATIONS WITH NO AREA ASSIGNED YET NOW PRINT  KLR01
002000*                   UNDER THE "UNKNOWN" HEADING INSTEAD OF BEING  KLR01
002100*                   DROPPED FROM THE REPORT. TICKET CTA-4540.     KLR01
002200*   09/12/2003 DSW  TABLE SORTED BY AREA NUMBER BEFORE PRINTING - DSW03
002300*                   PRIOR RELEASE PRINTED IN FIRST-SEEN ORDER,    DSW03
002400*                   WHICH WANDERED FROM RUN TO RUN.               DSW03
002500*   04/02/2005 MFB  REVERSED THE CTA-4540 CHANGE - STATIONS WITH  MFB05
002600*                   NO AREA ASSIGNED (AREA ZERO) ARE DROPPED FROM MFB05
002700*                   THE REPORT AGAIN, NOT PRINTED UNDER "UNKNOWN".MFB05
002800*                   THE "UNKNOWN" HEADING NOW APPLIES ONLY WHEN   MFB05
002900*                   THE AREA NUMBER IS ASSIGNED BUT THE NAME ON   MFB05
003000*                   THE REFERENCE TABLE COMES BACK BLANK.         MFB05
003100*                   TICKET CTA-5116.                              MFB05
003200*   04/02/2005 MFB  HEADER LINE AND CLOSING TOTAL WORDING ADDED   MFB05
003300*                   TO MATCH THE REVISED REPORT FORMAT REQUESTED  MFB05
003400*                   BY PLANNING. TICKET CTA-5116.                 MFB05
003500*----------------------------------------------------------------------
003600* TECTONICS: COBC
003700************************************************************************
003800IDENTIFICATION DIVISION.
003900PROGRAM-ID. 4-AREA-SUMMARY.
004000AUTHOR. D. S. WOJCIK.
004100INSTALLATION. CTA DOCK SYSTEMS - BATCH PROCESSING UNIT.
004200DATE-WRITTEN. 05/20/1994.
004300DATE-COMPILED.
004400SECURITY. CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
004500************************************************************************
004600* ENVIRONMENT DIVISION - READS THE STATION MASTER SEQUENTIALLY,
004700* START TO FINISH, AND WRITES ONE PLAIN PRINT FILE.  NOTHING IS
004800* EVER WRITTEN BACK TO THE STATION MASTER BY THIS STEP.
004900ENVIRONMENT DIVISION.
005000CONFIGURATION SECTION.
005100*    SAME SPECIAL-NAMES PARAGRAPH CARRIED ACROSS ALL FOUR STEPS IN
005200*    THIS JOB STREAM.
005300SPECIAL-NAMES.
005400    C01 IS TOP-OF-FORM
005500    CLASS CTA-NUMERIC-CLASS IS '0' THRU '9'
005600    UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
005700           OFF STATUS IS NORMAL-RUN-MODE.
005800INPUT-OUTPUT SECTION.
005900FILE-CONTROL.
006000*    SEQUENTIAL, NOT DYNAMIC - THIS STEP WALKS THE WHOLE MASTER
006100*    ONCE, TOP TO BOTTOM, BUILDING THE AREA TABLE AS IT GOES.
006200    SELECT STATION-MASTER ASSIGN TO STATMSTR
006300        ORGANIZATION IS INDEXED
006400        ACCESS MODE IS SEQUENTIAL
006500        RECORD KEY IS ST-STATION-ID
006600        ALTERNATE RECORD KEY IS ST-STATION-PK WITH DUPLICATES
006700        ALTERNATE RECORD KEY IS ST-COMMUNITY-AREA WITH
006800            DUPLICATES
006900        FILE STATUS IS WS-FS-STATMSTR.
007000
007100*    PLAIN 80-BYTE PRINT LINES - NO PRINTER CONTROL BYTE, THE JOB
007200*    STREAM SPOOLS THIS TO A LINE PRINTER WITH STANDARD SKIP-TO-
007300*    CHANNEL-1-ON-NEW-PAGE HANDLING.
007400    SELECT SUMMARY-REPORT ASSIGN TO AREARPT
007500        ORGANIZATION LINE SEQUENTIAL
007600        FILE STATUS IS WS-FS-AREARPT.
007700
007800************************************************************************
007900DATA DIVISION.
008000FILE SECTION.
008100
008200* STATION-MASTER - READ ONLY, SEE CPYSTAT FOR THE FULL LAYOUT.
008300* THE ONLY TWO FIELDS THIS PROGRAM TOUCHES ARE ST-COMMUNITY-AREA
008400* AND ST-COMMUNITY-AREA-NAME.
008500FD  STATION-MASTER
008600    LABEL RECORD IS STANDARD
008700    VALUE OF FILE-ID IS "STATMSTR.DAT".
008800    COPY CPYSTAT.
008900
009000* SUMMARY-REPORT - ONE RECORD PER PRINT LINE, HEADER THEN ONE
009100* DETAIL LINE PER COMMUNITY AREA THEN ONE GRAND TOTAL LINE.
009200FD  SUMMARY-REPORT
009300    LABEL RECORD IS STANDARD.
00940001  SR-RECORD                   PIC X(80).
009500
009600************************************************************************
009700WORKING-STORAGE SECTION.
009800
009900* FILE-STATUS PAIR, ONE PER SELECT.
01000001  WS-FILE-STATUS-GROUP.
010100*    NEITHER BYTE PAIR IS EXPLICITLY TESTED ANYWHERE IN THIS
010200*    PROGRAMS PROCEDURE DIVISION - THEY EXIST FOR THE TRACE
010300*    DISPLAY VIA THE DIGIT-VIEW REDEFINES BELOW WHEN A FILE-
010400*    STATUS PROBLEM IS BEING DIAGNOSED AT THE TERMINAL.
010500    05  WS-FS-STATMSTR          PIC X(02) VALUE "00".
010600    05  WS-FS-AREARPT           PIC X(02) VALUE "00".
010700    05  FILLER                  PIC X(06).
010800
010900*----------------------------------------------------------------------
011000*    ALTERNATE VIEW - LETS A DISPLAY STATEMENT SHOW EACH STATUS
011100*    BYTE SEPARATELY WHEN TRACING FILE-STATUS TROUBLE.
011200*----------------------------------------------------------------------
01130001  WS-FS-DIGIT-VIEW REDEFINES WS-FILE-STATUS-GROUP.
011400    05  WS-FS-STATMSTR-D1       PIC X(01).
011500    05  WS-FS-STATMSTR-D2       PIC X(01).
011600    05  WS-FS-AREARPT-D1        PIC X(01).
011700    05  WS-FS-AREARPT-D2        PIC X(01).
011800    05  FILLER                  PIC X(06).
011900
012000* SET ON THE STATION-MASTER AT-END, STOPS THE SCAN IN 0100.
01210001  WS-EOF-SWITCHES.
012200    05  WS-STATMSTR-EOF         PIC X(01) VALUE 'N'.
012300        88  STATMSTR-AT-EOF         VALUE 'Y'.
012400    05  FILLER                  PIC X(09).
012500
012600* CITYWIDE RUNNING TOTAL - BUMPED ONLY FOR A STATION THAT MAKES
012700* IT PAST THE AREA-ZERO GUARD IN 0400-ACCUMULATE-AREA, SO THE
012800* TOTAL LINE RECONCILES TO THE SUM OF THE PRINTED DETAIL LINES,
012900* NOT TO THE FULL STATION MASTER ROW COUNT.
01300077  WS-GRAND-TOTAL              PIC 9(6) COMP VALUE 0.
013100
013200* Area counting table - one entry per distinct community
013300* area seen on the station master, built first-seen order
013400* then sorted ascending by area number before the print.
013500* One hundred entries is comfortably above the actual number of
013600* Chicago community areas - the table never comes close to
013700* filling, but 0400-ACCUMULATE-AREA below guards the bound
013800* anyway rather than trusting that ceiling blindly.
01390001  WS-AREA-TABLE.
014000    05  WS-AREA-ENTRY-COUNT     PIC 9(3) COMP VALUE 0.
014100    05  FILLER                  PIC X(03).
014200    05  WS-AREA-ENTRY OCCURS 100 TIMES.
014300*        EXTERNAL COMMUNITY AREA NUMBER, NOT THE INTERNAL
014400*        SURROGATE KEY - THIS IS THE SAME NUMBER CARRIED ON
014500*        ST-COMMUNITY-AREA AND PRINTED ON THE DETAIL LINE.
014600        10  WS-AREA-NUMBER      PIC 9(2).
014700        10  WS-AREA-NAME        PIC X(25).
014800        10  WS-AREA-STA-COUNT   PIC 9(3) COMP.
014900
015000* SWAP BUFFER USED BY THE ASCENDING BUBBLE SORT BELOW - HOLDS
015100* ONE TABLE ENTRY WHILE TWO NEIGHBORS TRADE PLACES.
01520001  WS-SWAP-HOLD.
015300    05  WS-SWAP-NUMBER          PIC 9(2).
015400    05  WS-SWAP-NAME            PIC X(25).
015500    05  WS-SWAP-STA-COUNT       PIC 9(3) COMP.
015600    05  FILLER                  PIC X(03).
015700
015800* FIVE SCRATCH SUBSCRIPTS/SWITCHES SHARED ACROSS THE SCAN, SORT
015900* AND PRINT PARAGRAPHS BELOW - NONE OF THEM CARRIES A VALUE
016000* ACROSS PARAGRAPH BOUNDARIES EXCEPT WITHIN ONE PERFORM ... THRU.
016100*    WS-SCAN-IDX DOES DOUBLE DUTY - IT DRIVES THE LINEAR SEARCH
016200*    IN 0400/0410 AND, SEPARATELY, THE PRINT LOOP IN 0600/0610.
016300*    THE TWO USES NEVER OVERLAP SINCE ONE PARAGRAPH FINISHES
016400*    BEFORE THE OTHER STARTS.
01650077  WS-SCAN-IDX                 PIC 9(3) COMP VALUE 0.
01660077  WS-SORT-OUTER-IDX           PIC 9(3) COMP VALUE 0.
01670077  WS-SORT-INNER-IDX           PIC 9(3) COMP VALUE 0.
01680077  WS-MATCH-IDX                PIC 9(3) COMP VALUE 0.
01690077  WS-MATCH-FOUND              PIC X(01) VALUE 'N'.
017000    88  WS-AREA-MATCHED             VALUE 'Y'.
017100
017200* ONE-TIME HEADER LINE, WRITTEN BEFORE THE FIRST DETAIL LINE.
01730001  WS-HEADER-LINE.
017400*    THE WHOLE 80 BYTES IS FILLER SINCE THE LITERAL NEVER CHANGES
017500*    FROM RUN TO RUN - THERE IS NO RUN DATE OR PAGE NUMBER ON
017600*    THIS REPORT.
017700    05  FILLER                  PIC X(28) VALUE
017800        'Stations by Community Area:'.
017900    05  FILLER                  PIC X(52) VALUE SPACES.
018000
018100* ONE DETAIL LINE PER SORTED AREA-TABLE ENTRY - AREA NUMBER,
018200* AREA NAME (OR "UNKNOWN" PER THE MFB05 RULE ABOVE), AND THE
018300* STATION COUNT FOR THAT AREA.
01840001  WS-DETAIL-LINE.
018500    05  FILLER                  PIC X(03) VALUE SPACES.
018600    05  WSD-AREA-NUMBER         PIC 99.
018700    05  WSD-DOT                 PIC X(01) VALUE '.'.
018800    05  FILLER                  PIC X(01) VALUE SPACE.
018900    05  WSD-AREA-NAME           PIC X(25).
019000    05  FILLER                  PIC X(01) VALUE SPACE.
019100    05  WSD-STA-COUNT           PIC 999.
019200    05  FILLER                  PIC X(01) VALUE SPACE.
019300    05  WSD-STATIONS-LIT        PIC X(08) VALUE 'stations'.
019400    05  FILLER                  PIC X(35).
019500
019600*----------------------------------------------------------------------
019700*    ALTERNATE VIEW - THE SAME 80 BYTES LAID OUT AS THE GRAND
019800*    TOTAL LINE PRINTED AFTER THE LAST DETAIL LINE.
019900*----------------------------------------------------------------------
02000001  WS-TOTAL-LINE REDEFINES WS-DETAIL-LINE.
020100    05  FILLER                  PIC X(03) VALUE SPACES.
020200    05  WST-LABEL               PIC X(07) VALUE 'Total: '.
020300    05  WST-STA-COUNT           PIC 9(4).
020400    05  FILLER                  PIC X(01) VALUE SPACE.
020500    05  WST-TRAILER             PIC X(37) VALUE
020600        'stations assigned to community areas'.
020700    05  FILLER                  PIC X(28) VALUE SPACES.
020800
020900************************************************************************
021000PROCEDURE DIVISION.
021100
021200*================================================================
021300* 0100-MAIN-PROCEDURE - JOB-STEP DRIVER FOR THE AREA-SUMMARY STEP,
021400* THE LAST STEP IN THE MONTHLY RUN.  ONE PASS OF THE STATION
021500* MASTER TO BUILD THE AREA TABLE, ONE SORT OF THAT TABLE, THEN
021600* ONE PASS OF THE TABLE TO PRINT.
021700*================================================================
0218000100-MAIN-PROCEDURE.
021900    PERFORM 0200-OPEN-RTN       THRU 0200-EXIT
022000    PERFORM 0300-SCAN-STATIONS  THRU 0300-EXIT
022100        UNTIL STATMSTR-AT-EOF
022200    CLOSE STATION-MASTER
022300    PERFORM 0500-SORT-AREA-TABLE THRU 0500-EXIT
022400    MOVE WS-HEADER-LINE TO SR-RECORD
022500    WRITE SR-RECORD
022600    PERFORM 0600-PRINT-DETAIL-LINES THRU 0600-EXIT
022700    PERFORM 0650-PRINT-TOTAL-LINE THRU 0650-EXIT
022800    CLOSE SUMMARY-REPORT
022900*    JOB-LOG CONFIRMATION LINE - NOT PART OF THE PRINTED REPORT.
023000    DISPLAY 'AREA SUMMARY REPORT COMPLETE - '
023100             WS-AREA-ENTRY-COUNT ' AREAS, '
023200             WS-GRAND-TOTAL ' STATIONS TOTAL'
023300*    FALL THROUGH TO STOP RUN - THE ONLY PLACE 0999 IS REACHED.
023400    GO TO 0999-FIN-PGM
023500    .
023600
023700* 0200-OPEN-RTN - STATION-MASTER INPUT, SUMMARY-REPORT OUTPUT.
023800* OUTPUT, NOT EXTEND - THIS STEP OVERWRITES ANY PRIOR MONTHS
023900* COPY OF THE REPORT RATHER THAN APPENDING TO IT.
0240000200-OPEN-RTN.
024100*    SEQUENTIAL INPUT - NO ALTERNATE KEY IS EVER USED TO POSITION
024200*    INTO THIS FILE, THE WHOLE PROGRAM READS IT TOP TO BOTTOM IN
024300*    PRIMARY-KEY ORDER.
024400    OPEN INPUT STATION-MASTER
024500    OPEN OUTPUT SUMMARY-REPORT
024600    .
0247000200-EXIT.
024800    EXIT.
024900
025000* 0300-SCAN-STATIONS - READS STATION-MASTER TO EOF, ONE RECORD
025100* AT A TIME, ROLLING EACH ONE INTO THE AREA TABLE.
0252000300-SCAN-STATIONS.
025300*    ONE RECORD, ONE PERFORM - NO BATCHING OF MULTIPLE STATIONS
025400*    PER CALL INTO THIS PARAGRAPH.
025500    READ STATION-MASTER
025600        AT END
025700            SET STATMSTR-AT-EOF TO TRUE
025800        NOT AT END
025900            PERFORM 0400-ACCUMULATE-AREA THRU 0400-EXIT
026000    END-READ
026100    .
0262000300-EXIT.
026300    EXIT.
026400
026500*================================================================
026600* 0400-ACCUMULATE-AREA - ROLLS ONE STATION INTO THE AREA TABLE.
026700* A STATION WITH NO COMMUNITY AREA ASSIGNED (AREA ZERO) IS
026800* EXCLUDED FROM THE TABLE ENTIRELY PER THE MFB05 REVERSAL OF
026900* THE EARLIER KLR01 "UNKNOWN" HEADING - THE GO TO BELOW SKIPS
027000* IT PAST THE GRAND-TOTAL BUMP TOO, SO IT IS LEFT OUT OF BOTH.
027100*================================================================
0272000400-ACCUMULATE-AREA.
027300*    AREA ZERO MEANS NO AREA HAS BEEN ASSIGNED TO THIS STATION
027400*    YET - SKIP THE TABLE AND THE GRAND-TOTAL BUMP BELOW BOTH,
027500*    STRAIGHT OUT TO THE EXIT.
027600    IF ST-COMMUNITY-AREA = ZERO
027700        GO TO 0400-EXIT
027800    END-IF
027900    MOVE 'N' TO WS-MATCH-FOUND
028000    MOVE 1 TO WS-SCAN-IDX
028100*    LINEAR SCAN OF THE TABLE BUILT SO FAR - STOPS EITHER AT THE
028200*    END OF THE TABLE OR AS SOON AS A MATCHING AREA NUMBER TURNS
028300*    UP, WHICHEVER COMES FIRST.
028400    PERFORM 0410-SEARCH-ONE-ENTRY THRU 0410-EXIT
028500        UNTIL WS-SCAN-IDX > WS-AREA-ENTRY-COUNT
028600           OR WS-AREA-MATCHED
028700    IF WS-AREA-MATCHED
028800*        AREA ALREADY HAS A TABLE ENTRY - JUST BUMP ITS COUNT.
028900        ADD 1 TO WS-AREA-STA-COUNT(WS-MATCH-IDX)
029000    ELSE
029100*        FIRST STATION SEEN FOR THIS AREA - ADD A NEW ENTRY IF
029200*        THERE IS STILL ROOM IN THE TABLE.  A STATION FOR AN
029300*        AREA BEYOND THE 100-ENTRY CEILING IS SILENTLY DROPPED
029400*        FROM THE AREA TABLE BUT STILL COUNTED IN THE GRAND
029500*        TOTAL - CHICAGO HAS NOWHERE NEAR 100 COMMUNITY AREAS SO
029600*        THIS HAS NEVER FIRED IN PRODUCTION.
029700        IF WS-AREA-ENTRY-COUNT < 100
029800            ADD 1 TO WS-AREA-ENTRY-COUNT
029900            MOVE ST-COMMUNITY-AREA
030000                TO WS-AREA-NUMBER(WS-AREA-ENTRY-COUNT)
030100*            BLANK AREA NAME ON THE MASTER PRINTS AS "UNKNOWN" -
030200*            THIS IS THE NARROWED MFB05 MEANING OF THAT HEADING,
030300*            ONLY FOR AN ASSIGNED AREA NUMBER WHOSE NAME NEVER
030400*            GOT LOADED ONTO THE REFERENCE TABLE.
030500            IF ST-COMMUNITY-AREA-NAME = SPACES
030600                MOVE 'Unknown'
030700                    TO WS-AREA-NAME(WS-AREA-ENTRY-COUNT)
030800            ELSE
030900                MOVE ST-COMMUNITY-AREA-NAME
031000                    TO WS-AREA-NAME(WS-AREA-ENTRY-COUNT)
031100            END-IF
031200            MOVE 1 TO WS-AREA-STA-COUNT(WS-AREA-ENTRY-COUNT)
031300        END-IF
031400    END-IF
031500*    REACHED ONLY FOR A STATION WITH AN ASSIGNED AREA NUMBER -
031600*    THE AREA-ZERO GO TO ABOVE JUMPS PAST THIS BUMP ENTIRELY.
031700    ADD 1 TO WS-GRAND-TOTAL
031800    .
0319000400-EXIT.
032000    EXIT.
032100
032200* ONE TABLE SLOT PER CALL - SETS WS-MATCH-FOUND AND WS-MATCH-IDX
032300* WHEN THE CURRENT SLOTS AREA NUMBER MATCHES THE STATION BEING
032400* ACCUMULATED, OTHERWISE JUST ADVANCES THE SCAN.
0325000410-SEARCH-ONE-ENTRY.
032600*    SUBSCRIPT IS BUMPED UNCONDITIONALLY AT THE BOTTOM OF THIS
032700*    PARAGRAPH, WHETHER OR NOT A MATCH WAS FOUND ON THIS CALL -
032800*    THAT IS WHAT MAKES THE GOVERNING PERFORM IN 0400 A LINEAR
032900*    SCAN RATHER THAN AN INFINITE LOOP.
033000    IF WS-AREA-NUMBER(WS-SCAN-IDX) = ST-COMMUNITY-AREA
033100        MOVE 'Y' TO WS-MATCH-FOUND
033200        MOVE WS-SCAN-IDX TO WS-MATCH-IDX
033300    END-IF
033400    ADD 1 TO WS-SCAN-IDX
033500    .
0336000410-EXIT.
033700    EXIT.
033800
033900* ASCENDING BUBBLE SORT ON WS-AREA-NUMBER - THE TABLE NEVER
034000* HOLDS MORE THAN 100 ENTRIES SO THE N-SQUARED PASS IS NOT A
034100* PERFORMANCE CONCERN HERE.  WITHOUT THIS SORT THE TABLE WOULD
034200* PRINT IN FIRST-SEEN ORDER, WHICH WANDERS FROM RUN TO RUN -
034300* SEE THE DSW03 CHANGE-LOG ENTRY ABOVE.
0344000500-SORT-AREA-TABLE.
034500*    ZERO OR ONE ENTRY IS ALREADY IN ORDER BY DEFINITION.
034600    IF WS-AREA-ENTRY-COUNT < 2
034700        GO TO 0500-EXIT
034800    END-IF
034900    MOVE 1 TO WS-SORT-OUTER-IDX
035000    PERFORM 0510-SORT-ONE-PASS THRU 0510-EXIT
035100        UNTIL WS-SORT-OUTER-IDX > WS-AREA-ENTRY-COUNT
035200    .
0353000500-EXIT.
035400    EXIT.
035500
035600*    ONE FULL INNER PASS OVER THE UNSORTED TAIL OF THE TABLE -
035700*    A CLASSIC BUBBLE SORT OUTER LOOP, NOT THE SHORT-CIRCUITED
035800*    VERSION THAT STOPS EARLY ON A NO-SWAP PASS.
0359000510-SORT-ONE-PASS.
036000    MOVE 1 TO WS-SORT-INNER-IDX
036100    PERFORM 0520-COMPARE-AND-SWAP THRU 0520-EXIT
036200        UNTIL WS-SORT-INNER-IDX > WS-AREA-ENTRY-COUNT - 1
036300    ADD 1 TO WS-SORT-OUTER-IDX
036400    .
0365000510-EXIT.
036600    EXIT.
036700
036800*    COMPARES TWO ADJACENT ENTRIES AND SWAPS THEM THROUGH
036900*    WS-SWAP-HOLD WHEN THE LOWER-SUBSCRIPTED ONE HAS THE HIGHER
037000*    AREA NUMBER.
0371000520-COMPARE-AND-SWAP.
037200*    THREE-FIELD GROUP MOVE THROUGH WS-SWAP-HOLD RATHER THAN
037300*    THREE SEPARATE MOVE STATEMENTS PER FIELD - THE GROUP LEVEL
037400*    MOVE CARRIES NUMBER, NAME AND COUNT TOGETHER IN ONE SWAP.
037500    IF WS-AREA-NUMBER(WS-SORT-INNER-IDX) >
037600        WS-AREA-NUMBER(WS-SORT-INNER-IDX + 1)
037700        MOVE WS-AREA-ENTRY(WS-SORT-INNER-IDX)     TO
037800            WS-SWAP-HOLD
037900        MOVE WS-AREA-ENTRY(WS-SORT-INNER-IDX + 1) TO
038000            WS-AREA-ENTRY(WS-SORT-INNER-IDX)
038100        MOVE WS-SWAP-HOLD TO
038200            WS-AREA-ENTRY(WS-SORT-INNER-IDX + 1)
038300    END-IF
038400    ADD 1 TO WS-SORT-INNER-IDX
038500    .
0386000520-EXIT.
038700    EXIT.
038800
038900* 0600-PRINT-DETAIL-LINES - DRIVES ONE DETAIL LINE PER SORTED
039000* AREA-TABLE ENTRY.  A CITYWIDE RUN WITH NO AREAS ON THE MASTER
039100* AT ALL (EMPTY TABLE) SKIPS STRAIGHT TO THE TOTAL LINE.
0392000600-PRINT-DETAIL-LINES.
039300    IF WS-AREA-ENTRY-COUNT = ZERO
039400        GO TO 0600-EXIT
039500    END-IF
039600    MOVE 1 TO WS-SCAN-IDX
039700    PERFORM 0610-PRINT-ONE-DETAIL THRU 0610-EXIT
039800        UNTIL WS-SCAN-IDX > WS-AREA-ENTRY-COUNT
039900    .
0400000600-EXIT.
040100    EXIT.
040200
040300*    ONE AREA-TABLE ENTRY MOVED ONTO THE DETAIL-LINE LAYOUT AND
040400*    WRITTEN - THE TABLE IS ALREADY SORTED ASCENDING BY THE TIME
040500*    THIS PARAGRAPH RUNS, SO NO FURTHER ORDERING WORK IS NEEDED
040600*    HERE.
0407000610-PRINT-ONE-DETAIL.
040800*    THREE SEPARATE ELEMENTARY MOVES RATHER THAN ONE GROUP MOVE -
040900*    THE AREA-TABLE ENTRY AND THE DETAIL-LINE LAYOUT DO NOT SHARE
041000*    IDENTICAL FIELD WIDTHS, SO A GROUP MOVE WOULD MISALIGN THE
041100*    PRINTED COLUMNS.
041200    MOVE WS-AREA-NUMBER(WS-SCAN-IDX)    TO WSD-AREA-NUMBER
041300    MOVE WS-AREA-NAME(WS-SCAN-IDX)      TO WSD-AREA-NAME
041400    MOVE WS-AREA-STA-COUNT(WS-SCAN-IDX) TO WSD-STA-COUNT
041500    MOVE WS-DETAIL-LINE TO SR-RECORD
041600    WRITE SR-RECORD
041700    ADD 1 TO WS-SCAN-IDX
041800    .
0419000610-EXIT.
042000    EXIT.
042100
042200* 0650-PRINT-TOTAL-LINE - CLOSING LINE OF THE REPORT, ALWAYS
042300* WRITTEN EVEN WHEN THE AREA TABLE ITSELF CAME BACK EMPTY, SO
042400* EVERY RUN OF THIS STEP PRODUCES AT LEAST A HEADER AND A TOTAL
042500* LINE FOR THE OPERATOR TO CHECK.
0426000650-PRINT-TOTAL-LINE.
042700*    WS-TOTAL-LINE REDEFINES THE SAME 80 BYTES AS WS-DETAIL-LINE -
042800*    MOVING INTO IT DOES NOT DISTURB THE LAST DETAIL LINE ALREADY
042900*    WRITTEN SINCE THAT ONE WAS ALREADY COPIED OUT TO SR-RECORD
043000*    AND WRITTEN BEFORE THIS PARAGRAPH EVER RUNS.
043100    MOVE WS-GRAND-TOTAL TO WST-STA-COUNT
043200    MOVE WS-TOTAL-LINE TO SR-RECORD
043300    WRITE SR-RECORD
043400    .
0435000650-EXIT.
043600    EXIT.
043700
043800*    LAST PARAGRAPH IN THE PROGRAM - REACHED ONLY VIA THE GO TO
043900*    AT THE BOTTOM OF 0100-MAIN-PROCEDURE.
0440000999-FIN-PGM.
044100    STOP RUN.
