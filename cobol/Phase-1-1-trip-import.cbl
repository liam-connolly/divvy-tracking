000100************************************************************************
000200* PROGRAM:     1-TRIP-IMPORT
000300* AUTHOR:      R. DELACROIX-OKAFOR
000400* INSTALLATION: CTA DOCK SYSTEMS - BATCH PROCESSING UNIT
000500* DATE-WRITTEN: 03/18/1987
000600* DATE-COMPILED:
000700* SECURITY:    CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE
000800*----------------------------------------------------------------------
000900* PURPOSE:
001000*   MONTHLY DOCK EXTRACT LOAD.  READS EACH TRIP EXTRACT FILE
001100*   NAMED ON THE TRIPLIST CONTROL FILE, NORMALIZES EACH RIDE
001200*   AGAINST THE CANONICAL LAYOUT, BUILDS/MAINTAINS THE STATION
001300*   MASTER (WITH COMMUNITY AREA ASSIGNMENT) AND WRITES OUT A
001400*   DEDUPLICATED RAW TRIP STORE FOR THE AGGREGATION STEP THAT
001500*   FOLLOWS THIS ONE IN THE JOB STREAM.
001600*----------------------------------------------------------------------
001700* CHANGE LOG
001800*   03/18/1987 RDO  ORIGINAL PROGRAM - PAPER EXTRACT LOAD FOR THE RDO87
001900*                   FIRST SIX DOCK STATIONS.                      RDO87
002000*   11/02/1988 RDO  ADDED STATION MASTER BUILD - PREVIOUSLY THE   RDO88
002100*                   STATION TABLE WAS MAINTAINED BY HAND ON THE   RDO88
002200*                   6-PACK TERMINAL.                              RDO88
002300*   06/14/1990 TKO  ADDED COMMUNITY AREA BOUNDING-BOX ASSIGNMENT  TKO90
002400*                   PER PLANNING DEPT REQUEST #90-114.            TKO90
002500*   02/09/1992 TKO  SURROGATE KEY (STATION-PK) INTRODUCED SO THE  TKO92
002600*                   DAILY ACTIVITY FILE DOES NOT CARRY THE FULL   TKO92
002700*                   12-BYTE EXTERNAL STATION ID ON EVERY ROW.     TKO92
002800*   09/23/1993 MFB  DEDUP LOGIC ADDED - DOWNTOWN EXTRACT WAS      MFB93
002900*                   ARRIVING WITH DUPLICATE RIDE-IDS AFTER THE    MFB93
003000*                   RELAY OUTAGE OF 09/02.                        MFB93
003100*   04/30/1996 MFB  MULTI-FILE SUPPORT - PRIOR VERSION TOOK ONE   MFB96
003200*                   HARD-CODED EXTRACT NAME; NOW DRIVEN BY THE    MFB96
003300*                   TRIPLIST CONTROL FILE, SORTED ASCENDING.      MFB96
003400*   01/11/1999 KLR  YEAR 2000 REVIEW - ST-LAST-UPDATE-CCYYMMDD    KLR99
003500*                   AND SD-YEAR FIELDS CONFIRMED FOUR-DIGIT YEAR  KLR99
003600*                   THROUGHOUT, NO TWO-DIGIT WINDOWING USED IN    KLR99
003700*                   THIS PROGRAM.  NO CHANGES REQUIRED.           KLR99
003800*   07/19/2001 KLR  A FAILING EXTRACT FILE NO LONGER ABENDS THE   KLR01
003900*                   STEP - SKIPPED, AND THE RUN CONTINUES WITH    KLR01
004000*                   THE NEXT FILE ON THE LIST. TICKET CTA-4417.   KLR01
004100*   05/02/2006 DSW  RAISED WS-PROCESSED-STATIONS TABLE TO 500     DSW06
004200*                   ENTRIES - NEW BIKE-SHARE EXPANSION EXCEEDED   DSW06
004300*                   THE OLD 250-ENTRY LIMIT MID-RUN ON 04/27.     DSW06
004400*   03/09/2009 JHL  AREA-LOOKUP ZERO-COORDINATE TEST WAS AND,     JHL09
004500*                   REQUIRING BOTH LAT AND LNG TO BE ZERO BEFORE  JHL09
004600*                   CALLING IT NOT-FOUND - WIDENED TO OR SO A     JHL09
004700*                   SINGLE MISSING COORDINATE IS ENOUGH, MATCHING JHL09
004800*                   3-STATION-ENRICH'S COPY OF THE SAME LOGIC.    JHL09
004900*                   TICKET CTA-6204.                              JHL09
005000*   04/06/2009 JHL  ST-LAST-UPDATE-CCYYMMDD WAS BEING DECLARED    JHL09
005100*                   AND WINDOWED FOR BUT NEVER ACTUALLY STAMPED - JHL09
005200*                   0600-STATION-UPSERT NOW MOVES THE RUN DATE    JHL09
005300*                   (ACCEPTED FROM THE SYSTEM CLOCK AND CENTURY-  JHL09
005400*                   WINDOWED IN NEW PARAGRAPH 0175) ONTO THE      JHL09
005500*                   FIELD ON BOTH THE INSERT AND THE REWRITE LEG. JHL09
005600*                   TICKET CTA-6211.                              JHL09
005700*----------------------------------------------------------------------
005800* TECTONICS: COBC
005900************************************************************************
006000IDENTIFICATION DIVISION.
006100PROGRAM-ID. 1-TRIP-IMPORT.
006200AUTHOR. R. DELACROIX-OKAFOR.
006300INSTALLATION. CTA DOCK SYSTEMS - BATCH PROCESSING UNIT.
006400DATE-WRITTEN. 03/18/1987.
006500DATE-COMPILED.
006600SECURITY. CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
006700************************************************************************
006800* ENVIRONMENT DIVISION - CONFIGURATION, THEN THE SELECT/ASSIGN
006900* LIST FOR EVERY FILE THIS STEP TOUCHES.
007000ENVIRONMENT DIVISION.
007100CONFIGURATION SECTION.
007200*    C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE PRINTED-REPORT
007300*    SHOP STANDARD EVEN THOUGH THIS STEP ITSELF PRINTS NOTHING -
007400*    KEPT SO THE SPECIAL-NAMES PARAGRAPH MATCHES THE OTHER THREE
007500*    PROGRAMS IN THE JOB STREAM.  CTA-NUMERIC-CLASS IS NOT USED
007600*    TODAY BUT IS THE STANDARD CLASS TEST FOR A DIGITS-ONLY
007700*    EXTRACT FIELD IF ONE IS EVER ADDED.  UPSI-0 IS RESERVED FOR
007800*    A FUTURE CHECKPOINT/RESTART OPTION - OFF TODAY, NORMAL RUN.
007900SPECIAL-NAMES.
008000    C01 IS TOP-OF-FORM
008100    CLASS CTA-NUMERIC-CLASS IS '0' THRU '9'
008200    UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
008300           OFF STATUS IS NORMAL-RUN-MODE.
008400*    EVERY SELECT BELOW CARRIES ITS OWN FILE STATUS FIELD -
008500*    CHECKED IN THE OPEN/READ/WRITE LOGIC FARTHER DOWN, NEVER
008600*    LEFT TO DEFAULT INTO AN UNCHECKED ABEND.
008700INPUT-OUTPUT SECTION.
008800FILE-CONTROL.
008900
009000*    Control list of extract file names, one per line, run
009100*    through SORT-WORK so files are always processed in
009200*    ascending name order regardless of arrival order.
009300    SELECT TRIPS-FILE-LIST  ASSIGN TO TRIPLIST
009400        ORGANIZATION LINE SEQUENTIAL
009500        FILE STATUS IS WS-FS-TRIPLIST.
009600
009700    SELECT TRIPS-FILE-SORTED ASSIGN TO TRIPSORT
009800        ORGANIZATION LINE SEQUENTIAL
009900        FILE STATUS IS WS-FS-TRIPSORT.
010000
010100*    Work file for the ascending-name SORT - never opened
010200*    directly by this program, SORT owns it end to end.
010300    SELECT SORT-WORK ASSIGN TO DISK.
010400
010500*    The extract itself - dynamically assigned, one open per
010600*    name off TRIPS-FILE-SORTED.
010700    SELECT TRIPS-IN ASSIGN TO WS-TRIP-DDNAME
010800        ORGANIZATION LINE SEQUENTIAL
010900        FILE STATUS IS WS-FS-TRIPIN.
011000
011100*    Deduplicated trip store handed to 2-DAILY-AGGREGATION.
011200*    Keyed on the extract RIDE-ID so a row already on file
011300*    from a prior run of this same extract is skipped rather
011400*    than counted twice.
011500    SELECT TRIPS-RAW ASSIGN TO TRIPRAW
011600        ORGANIZATION IS INDEXED
011700        ACCESS MODE IS DYNAMIC
011800        RECORD KEY IS TRR-RIDE-ID
011900        FILE STATUS IS WS-FS-TRIPRAW.
012000
012100*    Station master, built and maintained by this program and
012200*    later enriched by 3-STATION-ENRICH and read by 2 and 4.
012300*    PK alternate key carries the surrogate visiting order used
012400*    by the enrichment sweep; the community-area alternate key
012500*    is used by 4-AREA-SUMMARYs sequential pass.
012600    SELECT STATION-MASTER ASSIGN TO STATMSTR
012700        ORGANIZATION IS INDEXED
012800        ACCESS MODE IS DYNAMIC
012900        RECORD KEY IS ST-STATION-ID
013000        ALTERNATE RECORD KEY IS ST-STATION-PK WITH DUPLICATES
013100        ALTERNATE RECORD KEY IS ST-COMMUNITY-AREA WITH
013200            DUPLICATES
013300        FILE STATUS IS WS-FS-STATMSTR.
013400
013500************************************************************************
013600DATA DIVISION.
013700FILE SECTION.
013800
013900* TRIPS-FILE-LIST - ONE 8-CHARACTER DDNAME PER LINE, THE RUNS
014000* WORKLIST OF EXTRACT FILES TO LOAD.
014100FD  TRIPS-FILE-LIST
014200    LABEL RECORD IS STANDARD.
01430001  TFL-RECORD.
014400    05  TFL-DDNAME              PIC X(08).
014500    05  FILLER                  PIC X(02).
014600
014700* TRIPS-FILE-SORTED - SAME LAYOUT, ASCENDING-NAME ORDER OUTPUT
014800* OF THE 0250-BUILD-SORTED-LIST SORT.
014900FD  TRIPS-FILE-SORTED
015000    LABEL RECORD IS STANDARD.
01510001  TFS-RECORD.
015200    05  TFS-DDNAME              PIC X(08).
015300    05  FILLER                  PIC X(02).
015400
015500* SORT-WORK - THE SORT VERB OWNS OPEN/CLOSE ON THIS FILE; NEITHER
015600* APPEARS IN 0200-OPEN-RTN OR 0700-CLOSE-RTN.
015700SD  SORT-WORK.
01580001  SW-RECORD.
015900    05  SW-DDNAME               PIC X(08).
016000    05  FILLER                  PIC X(02).
016100
016200* TRIPS-IN - THE EXTRACT LAYOUT, ONE RIDE PER RECORD, SEE CPYTRIP
016300* FOR THE FULL FIELD LIST AND THE RETIRED-UPSTREAM-NAME NOTE.
016400* OPENED AND CLOSED ONCE PER EXTRACT FILE BY 0400, NOT HELD OPEN
016500* FOR THE WHOLE STEP THE WAY THE TWO INDEXED FILES ARE.
016600FD  TRIPS-IN
016700    LABEL RECORD IS STANDARD.
016800    COPY CPYTRIP.
016900
017000* TRIPS-RAW - THE ONLY PART OF THE INCOMING RECORD THIS STEP
017100* ITSELF CARES ABOUT IS THE RIDE-ID DEDUP KEY; THE REST OF THE
017200* ROW IS CARRIED THROUGH AS AN UNINTERPRETED BYTE STRING SO A
017300* NEW EXTRACT FIELD NEVER REQUIRES A LAYOUT CHANGE HERE.
017400FD  TRIPS-RAW
017500    LABEL RECORD IS STANDARD
017600    VALUE OF FILE-ID IS "TRIPRAW.DAT".
01770001  TRIP-RAW-RECORD.
017800*    16-BYTE RIDE-ID MATCHES CPYTRIPS TR-RIDE-ID - THE DEDUP
017900*    KEY CARRIES OVER UNCHANGED FROM THE EXTRACT RECORD.
018000    05  TRR-RIDE-ID             PIC X(16).
018100*    REMAINDER OF THE EXTRACT ROW, MOVED IN WHOLE FROM CPYTRIPS
018200*    TRIP-RECORD-IN BY 0500 - SEE THE COMMENT THERE.
018300    05  FILLER                  PIC X(205).
018400
018500* STATION-MASTER - SEE CPYSTAT FOR THE FULL RECORD LAYOUT AND
018600* THE LAST-UPDATE-STAMP REDEFINES.  HELD OPEN I-O FOR THE WHOLE
018700* STEP SO EVERY EXTRACT FILES STATIONS UPSERT AGAINST THE SAME
018800* OPEN FILE RATHER THAN RE-OPENING PER EXTRACT.
018900FD  STATION-MASTER
019000    LABEL RECORD IS STANDARD
019100    VALUE OF FILE-ID IS "STATMSTR.DAT".
019200    COPY CPYSTAT.
019300
019400************************************************************************
019500WORKING-STORAGE SECTION.
019600
019700* ONE FILE-STATUS BYTE PAIR PER SELECT, CHECKED AFTER EVERY OPEN
019800* SO A FRESH RUN (FILE-STATUS 35, FILE NOT FOUND) CAN FALL BACK
019900* TO AN OUTPUT-THEN-REOPEN WITHOUT ABENDING THE STEP.
02000001  WS-FILE-STATUS-GROUP.
020100*    TRIPLIST AND TRIPSORT ARE LINE SEQUENTIAL - ANY NON-00/10 IS
020200*    A JCL/DD-NAME PROBLEM, NOT A DATA PROBLEM.
020300    05  WS-FS-TRIPLIST          PIC X(02) VALUE "00".
020400    05  WS-FS-TRIPSORT          PIC X(02) VALUE "00".
020500*    TRIPIN IS CHECKED AFTER EVERY OPEN, NOT JUST THE FIRST - SEE
020600*    0400, WHICH RE-OPENS A NEW DDNAME ON EVERY PASS OF THE LIST.
020700    05  WS-FS-TRIPIN            PIC X(02) VALUE "00".
020800*    TRIPRAW AND STATMSTR ARE INDEXED - STATUS 35 ON FIRST USE,
020900*    22 ON A DUPLICATE-KEY ATTEMPT, 23 ON A KEY NOT FOUND.
021000    05  WS-FS-TRIPRAW           PIC X(02) VALUE "00".
021100    05  WS-FS-STATMSTR          PIC X(02) VALUE "00".
021200    05  FILLER                  PIC X(10).
021300
021400* END-OF-FILE SWITCHES - ONE PER FILE THAT IS READ IN A PERFORM
021500* ... UNTIL LOOP.  TRIPLIST/SORTED HAS NO SWITCH OF ITS OWN; IT
021600* REUSES TRIPSORT-AT-EOF SINCE BOTH NAMES REFER TO THE SAME SORT
021700* OUTPUT ONCE 0250 HAS RUN.
02180001  WS-EOF-SWITCHES.
021900    05  WS-TRIPSORT-EOF         PIC X(01) VALUE 'N'.
022000        88  TRIPSORT-AT-EOF         VALUE 'Y'.
022100    05  WS-TRIPIN-EOF           PIC X(01) VALUE 'N'.
022200        88  TRIPIN-AT-EOF            VALUE 'Y'.
022300    05  FILLER                  PIC X(08).
022400
022500* CURRENT EXTRACT DDNAME, MOVED HERE OFF THE SORTED WORKLIST SO
022600* THE DYNAMIC SELECT CAN OPEN IT.
02270077  WS-TRIP-DDNAME              PIC X(08) VALUE SPACES.
022800
022900* RUN TOTALS, DISPLAYED AT STEP END BY 0100-MAIN-PROCEDURE - NO
023000* PRINTED REPORT OUT OF THIS STEP, JUST THE JOB LOG.
02310001  WS-RUN-COUNTERS.
023200*    EVERY RAW TRIP ROW ACTUALLY WRITTEN TO TRIPS-RAW THIS RUN -
023300*    DOES NOT COUNT RIDES SKIPPED AS DUPLICATES.
023400    05  WS-TOTAL-ROWS-IMPORTED      PIC 9(9) COMP VALUE 0.
023500*    EVERY STATION UPSERT CALL THAT FELL THROUGH THE BLANK-ID/
023600*    BLANK-NAME GUARD IN 0600, INSERT AND REWRITE BOTH COUNTED.
023700    05  WS-TOTAL-STATIONS-PROCESSED PIC 9(9) COMP VALUE 0.
023800*    HIGH-WATER SURROGATE KEY, BUMPED BY ONE ON EVERY NEW-STATION
023900*    INSERT IN 0600 AND ASSIGNED AS ST-STATION-PK ON THE NEW ROW.
024000    05  WS-NEXT-STATION-PK          PIC 9(6) COMP VALUE 0.
024100    05  FILLER                      PIC X(04).
024200
024300*----------------------------------------------------------------
024400* RUN-DATE GROUP - ACCEPTED FROM THE SYSTEM CLOCK ONCE AT STEP
024500* START AND CENTURY-WINDOWED INTO A FOUR-DIGIT YEAR BY PARAGRAPH
024600* 0175-GET-RUN-DATE.  THE RESULT IS WHAT GETS MOVED ONTO
024700* ST-LAST-UPDATE-CCYYMMDD EVERY TIME THIS PROGRAM WRITES OR
024800* REWRITES A STATION MASTER ROW - SEE TICKET CTA-6211 ABOVE.
024900*----------------------------------------------------------------
02500001  WS-RUN-DATE-GROUP.
025100    05  WS-SYSTEM-DATE.
025200        10  WS-SD-YY            PIC 9(02).
025300        10  WS-SD-MM            PIC 9(02).
025400        10  WS-SD-DD            PIC 9(02).
025500    05  WS-RUN-DATE-CCYYMMDD    PIC 9(08) VALUE ZERO.
025600    05  FILLER                  PIC X(06).
025700
025800*----------------------------------------------------------------
025900* SCRATCH AREA FOR ONE STATION UPSERT CALL - 0500-PROCESS-TRIP-
026000* RECORD LOADS WS-UPSERT-STATION-ID/NAME/LAT/LNG FROM WHICHEVER
026100* END OF THE RIDE IT IS HANDLING, THEN PERFORMS 0600.  THE TWO
026200* WS-FOUND-AREA FIELDS ARE FILLED BY 0800-AREA-LOOKUP AND READ
026300* BACK OUT BY 0600 FOR THE REWRITE/WRITE.
026400*----------------------------------------------------------------
02650001  WS-UPSERT-WORK-AREA.
026600*        LOADED BY 0500 FROM WHICHEVER END OF THE RIDE IT IS
026700*        CURRENTLY HANDLING - START-STATION FIELDS OR END-STATION
026800*        FIELDS, NEVER BOTH AT ONCE.
026900    05  WS-UPSERT-STATION-ID    PIC X(12).
027000    05  WS-UPSERT-STATION-NAME  PIC X(40).
027100    05  WS-UPSERT-LAT           PIC S9(3)V9(6).
027200    05  WS-UPSERT-LNG           PIC S9(3)V9(6).
027300*        AREA-LOOKUP RESULT - ZERO/SPACES MEANS NOT FOUND.
027400    05  WS-FOUND-AREA-NUMBER    PIC 9(2).
027500    05  WS-FOUND-AREA-NAME      PIC X(25).
027600*        CANDIDATE ID HANDED TO 0650-SEARCH-PROCESSED - SET BY
027700*        THE CALLER, NOT BY 0650 ITSELF.
027800    05  WS-SEARCH-STATION-ID    PIC X(12).
027900    05  WS-ALREADY-PROCESSED    PIC X(01) VALUE 'N'.
028000        88  STATION-ALREADY-PROCESSED  VALUE 'Y'.
028100    05  FILLER                  PIC X(08).
028200
028300*    Stations already upserted this run - guards the "at most
028400*    once per station per run" rule without re-reading the
028500*    master for a station we have already touched.
02860001  WS-PROCESSED-STATIONS.
028700    05  WS-PROC-COUNT           PIC 9(4) COMP VALUE 0.
028800    05  WS-PROC-ENTRY OCCURS 500 TIMES.
028900        10  WS-PROC-STATION-ID  PIC X(12).
029000
029100*----------------------------------------------------------------
029200*    ALTERNATE VIEW - THE WHOLE PROCESSED-STATIONS TABLE AS ONE
029300*    RAW STRING.  NOT REFERENCED TODAY; KEPT FROM THE DSW06 TABLE
029400*    EXPANSION IN CASE A FUTURE CHECKPOINT/RESTART NEEDS TO DUMP
029500*    AND RELOAD THE TABLE IN ONE MOVE.
029600*----------------------------------------------------------------
02970001  WS-PROCESSED-STATIONS-ALT REDEFINES WS-PROCESSED-STATIONS.
029800    05  FILLER                  PIC X(04).
029900    05  WS-PROC-RAW-TABLE       PIC X(6000).
030000
030100* SUBSCRIPT FOR 0660-SCAN-ONE-ENTRYS LINEAR SCAN OF THE
030200* PROCESSED-STATIONS TABLE - SEPARATE FROM CA-IDX BELOW, WHICH
030300* WALKS THE UNRELATED BOUNDING-BOX TABLE.
03040077  WS-SCAN-IDX                 PIC 9(4) COMP VALUE 0.
030500
030600* COMMUNITY AREA BOUNDING-BOX TABLE - SEE CPYAREA.  CARRIES
030700* CA-IDX (THE SCAN SUBSCRIPT USED BY 0810), THE SURVEYED-BOX
030800* TABLE ITSELF, AND THE CITY-WIDE FALLBACK BOX ENTRY.
030900COPY CPYAREA.
031000
031100*    Console message built by 0400-PROCESS-ONE-TRIP-FILE when an
031200*    extract will not open - DDNAME and FILE-STATUS are spliced
031300*    in so operations can tell the missing extract from a real
031400*    I-O error without paging through a dump.
03150001  WS-MESSAGE-AREA.
031600    05  WS-SKIP-MESSAGE.
031700        10  FILLER              PIC X(20) VALUE
031800            '*** FILE SKIPPED - '.
031900        10  WS-SKIP-DDNAME      PIC X(08).
032000        10  FILLER              PIC X(14) VALUE
032100            ' OPEN FAILED '.
032200        10  WS-SKIP-STATUS      PIC X(02).
032300    05  FILLER                  PIC X(06).
032400
032500************************************************************************
032600PROCEDURE DIVISION.
032700
032800*================================================================
032900* 0100-MAIN-PROCEDURE - JOB-STEP DRIVER FOR THE TRIP-IMPORT STEP.
033000* LOADS THE BOUNDING-BOX TABLE, GETS THE RUN DATE, OPENS FILES,
033100* SORTS THE EXTRACT WORKLIST, THEN PROCESSES EACH EXTRACT FILE
033200* ON THE SORTED LIST IN TURN.
033300*================================================================
0334000100-MAIN-PROCEDURE.
033500*    SEED THE BOUNDING-BOX TABLE AND LATCH THE RUN DATE BEFORE
033600*    ANY FILE IS OPENED - NEITHER DEPENDS ON AN OPEN FILE AND
033700*    BOTH ARE NEEDED BY THE VERY FIRST STATION UPSERT.
033800    PERFORM 0150-SEED-AREA-TABLE THRU 0150-EXIT
033900    PERFORM 0175-GET-RUN-DATE  THRU 0175-EXIT
034000    PERFORM 0200-OPEN-RTN       THRU 0200-EXIT
034100    PERFORM 0250-BUILD-SORTED-LIST THRU 0250-EXIT
034200*    ONE PASS OF 0300 PER LINE OF THE SORTED WORKLIST - EACH
034300*    PASS OPENS, READS TO EOF, AND CLOSES ONE EXTRACT FILE.
034400    PERFORM 0300-PROCESS-FILE-LIST THRU 0300-EXIT
034500        UNTIL TRIPSORT-AT-EOF
034600    PERFORM 0700-CLOSE-RTN      THRU 0700-EXIT
034700*    RUN TOTALS TO THE JOB LOG - NO PRINTED REPORT FROM THIS
034800*    STEP, JUST OPERATOR-FACING COUNTS.
034900    DISPLAY 'Total raw trips imported: ' WS-TOTAL-ROWS-IMPORTED
035000    DISPLAY 'Total stations processed: '
035100             WS-TOTAL-STATIONS-PROCESSED
035200*    FALL THROUGH TO STOP RUN RATHER THAN AN IMPLICIT PARAGRAPH-
035300*    END RETURN - THIS IS THE ONLY PLACE 0999 IS EVER REACHED.
035400    GO TO 0999-FIN-PGM
035500    .
035600
035700* 0150-SEED-AREA-TABLE - LOADS THE THREE SURVEYED COMMUNITY AREA
035800* BOXES (LOOP, NEAR NORTH SIDE, DOUGLAS) PLUS THE CITY-WIDE
035900* FALLBACK ROW DEFINED IN CPYAREA.  RUN ONCE AT STEP START,
036000* BEFORE THE FIRST CALL TO 0800-AREA-LOOKUP.
0361000150-SEED-AREA-TABLE.
036200*    ENTRY 1 - BOUNDING BOX PER THE PLANNING DEPT SURVEY, REQUEST
036300*    #90-114 (SEE CHANGE LOG).  LAT/LNG MIN/MAX BRACKET THE BOX;
036400*    0810-SCAN-CA-ENTRY TESTS A POINT AGAINST ALL FOUR BOUNDS.
036500    MOVE 41.800000  TO WS-CA-LAT-MIN(1)
036600    MOVE 41.850000  TO WS-CA-LAT-MAX(1)
036700    MOVE -87.650000 TO WS-CA-LNG-MIN(1)
036800    MOVE -87.600000 TO WS-CA-LNG-MAX(1)
036900    MOVE 32         TO WS-CA-NUMBER(1)
037000*    AREA 32 - LOOP
037100    MOVE 'LOOP'     TO WS-CA-NAME(1)
037200*    ENTRY 2 - SAME SURVEY, SECOND BOX.
037300    MOVE 41.850000  TO WS-CA-LAT-MIN(2)
037400    MOVE 41.900000  TO WS-CA-LAT-MAX(2)
037500    MOVE -87.650000 TO WS-CA-LNG-MIN(2)
037600    MOVE -87.600000 TO WS-CA-LNG-MAX(2)
037700    MOVE 08         TO WS-CA-NUMBER(2)
037800*    AREA 08 - NEAR NORTH SIDE
037900    MOVE 'NEAR NORTH SIDE' TO WS-CA-NAME(2)
038000*    ENTRY 3 - SAME SURVEY, THIRD BOX.
038100    MOVE 41.750000  TO WS-CA-LAT-MIN(3)
038200    MOVE 41.800000  TO WS-CA-LAT-MAX(3)
038300    MOVE -87.650000 TO WS-CA-LNG-MIN(3)
038400    MOVE -87.600000 TO WS-CA-LNG-MAX(3)
038500    MOVE 35         TO WS-CA-NUMBER(3)
038600*    AREA 35 - DOUGLAS
038700    MOVE 'DOUGLAS'  TO WS-CA-NAME(3)
038800    .
0389000150-EXIT.
039000    EXIT.
039100
039200* 0175-GET-RUN-DATE - ONE-TIME ACCEPT OF THE SYSTEM CLOCK,
039300* CENTURY-WINDOWED INTO WS-RUN-DATE-CCYYMMDD.  ACCEPT FROM DATE
039400* RETURNS A SIX-DIGIT YYMMDD; A TWO-DIGIT YEAR UNDER 70 IS TAKEN
039500* AS 20XX, 70 AND OVER AS 19XX - THE SAME WINDOW USED ON THE
039600* TAXPAYER-ROLL DATE ROUTINES.  STAMPED ONTO EVERY STATION
039700* MASTER ROW THIS PROGRAM WRITES OR REWRITES.
0398000175-GET-RUN-DATE.
039900*    YY UNDER 70 READS AS 20XX, 70 OR OVER AS 19XX - FINE FOR A
040000*    DOCK SYSTEM THAT DID NOT EXIST BEFORE 1987 AND WILL NOT
040100*    STILL BE RUNNING UNWINDOWED IN 2070.
040200    ACCEPT WS-SYSTEM-DATE FROM DATE
040300    IF WS-SD-YY < 70
040400        COMPUTE WS-RUN-DATE-CCYYMMDD =
040500            (2000 + WS-SD-YY) * 10000 + WS-SD-MM * 100 + WS-SD-DD
040600    ELSE
040700        COMPUTE WS-RUN-DATE-CCYYMMDD =
040800            (1900 + WS-SD-YY) * 10000 + WS-SD-MM * 100 + WS-SD-DD
040900    END-IF
041000    .
0411000175-EXIT.
041200    EXIT.
041300
041400* 0200-OPEN-RTN - OPENS THE WORKLIST FILE AND THE TWO INDEXED
041500* FILES I-O.  FILE-STATUS 35 ON EITHER INDEXED FILE MEANS THIS
041600* IS THE VERY FIRST RUN AGAINST A FRESH DATA SET - OUTPUT-OPEN
041700* AND CLOSE CREATES THE EMPTY FILE, THEN THE I-O OPEN SUCCEEDS.
0418000200-OPEN-RTN.
041900    OPEN INPUT TRIPS-FILE-LIST
042000*    TRIPS-RAW FILE-STATUS 35 MEANS THE INDEXED FILE DOES NOT
042100*    EXIST YET - FIRST RUN AGAINST A FRESH DATA SET.
042200    OPEN I-O TRIPS-RAW
042300    IF WS-FS-TRIPRAW = '35'
042400        OPEN OUTPUT TRIPS-RAW
042500        CLOSE TRIPS-RAW
042600        OPEN I-O TRIPS-RAW
042700    END-IF
042800*    SAME FIRST-RUN ACCOMMODATION FOR THE STATION MASTER.
042900    OPEN I-O STATION-MASTER
043000    IF WS-FS-STATMSTR = '35'
043100        OPEN OUTPUT STATION-MASTER
043200        CLOSE STATION-MASTER
043300        OPEN I-O STATION-MASTER
043400    END-IF
043500    .
0436000200-EXIT.
043700    EXIT.
043800
043900* Sort the control list into ascending order so extracts are
044000* always loaded oldest-name-first, same habit used on the
044100* taxpayer roll sort.
0442000250-BUILD-SORTED-LIST.
044300*    SORT GIVING CLOSES TRIPS-FILE-SORTED AUTOMATICALLY - RE-OPEN
044400*    IT INPUT HERE SO 0300 CAN START READING IT.
044500    SORT SORT-WORK
044600        ON ASCENDING KEY SW-DDNAME
044700        USING TRIPS-FILE-LIST
044800        GIVING TRIPS-FILE-SORTED
044900    OPEN INPUT TRIPS-FILE-SORTED
045000    .
0451000250-EXIT.
045200    EXIT.
045300
045400* 0300-PROCESS-FILE-LIST - ONE ITERATION PER LINE OF THE SORTED
045500* WORKLIST.  DRIVEN FROM 0100-MAIN-PROCEDURE UNTIL TRIPSORT-AT-
045600* EOF.
0457000300-PROCESS-FILE-LIST.
045800*    ONE SORTED-LIST LINE NAMES ONE EXTRACT FILE - STASH ITS
045900*    DDNAME AND HAND OFF TO 0400 TO OPEN/READ/CLOSE IT.
046000    READ TRIPS-FILE-SORTED
046100        AT END
046200            SET TRIPSORT-AT-EOF TO TRUE
046300        NOT AT END
046400            MOVE TFS-DDNAME TO WS-TRIP-DDNAME
046500            PERFORM 0400-PROCESS-ONE-TRIP-FILE THRU 0400-EXIT
046600    END-READ
046700    .
0468000300-EXIT.
046900    EXIT.
047000
047100* 0400-PROCESS-ONE-TRIP-FILE - OPENS ONE EXTRACT FILE AND READS
047200* IT TO END OF FILE.  PER THE KLR01 CHANGE ABOVE, A FILE THAT
047300* WILL NOT OPEN IS LOGGED AND SKIPPED RATHER THAN ABENDING THE
047400* WHOLE STEP - A LATE OR MISNAMED EXTRACT SHOULD NOT TAKE DOWN
047500* THE REST OF THE MONTHLY LOAD.
0476000400-PROCESS-ONE-TRIP-FILE.
047700    MOVE 'N' TO WS-TRIPIN-EOF
047800    OPEN INPUT TRIPS-IN
047900*    ANY STATUS OTHER THAN 00 MEANS THE OPEN FAILED - MISSING,
048000*    MISNAMED, OR ALREADY IN USE BY ANOTHER STEP.  LOG AND MOVE
048100*    ON TO THE NEXT FILE RATHER THAN ABENDING THE WHOLE LOAD.
048200    IF WS-FS-TRIPIN NOT = '00'
048300        MOVE WS-TRIP-DDNAME TO WS-SKIP-DDNAME
048400        MOVE WS-FS-TRIPIN   TO WS-SKIP-STATUS
048500        DISPLAY WS-SKIP-MESSAGE
048600        GO TO 0400-EXIT
048700    END-IF
048800    PERFORM 0410-READ-ONE-TRIP THRU 0410-EXIT
048900        UNTIL TRIPIN-AT-EOF
049000    CLOSE TRIPS-IN
049100    .
0492000400-EXIT.
049300    EXIT.
049400
049500*    ONE RECORD, ONE RIDE - SEE CPYTRIP FOR THE LAYOUT 0500 WORKS
049600*    AGAINST.
0497000410-READ-ONE-TRIP.
049800    READ TRIPS-IN
049900        AT END
050000            SET TRIPIN-AT-EOF TO TRUE
050100        NOT AT END
050200            PERFORM 0500-PROCESS-TRIP-RECORD THRU 0500-EXIT
050300    END-READ
050400    .
0505000410-EXIT.
050600    EXIT.
050700
050800*================================================================
050900* 0500-PROCESS-TRIP-RECORD - PER THE TRIP-IMPORT HOUSE RULES:
051000*   - A BLANK RIDE-ID IS A BLANK/TRAILER LINE, SKIPPED OUTRIGHT.
051100*   - EACH NON-BLANK START/END STATION ID IS UPSERTED ONTO THE
051200*     STATION MASTER AT MOST ONCE PER RUN (GUARDED BY THE
051300*     PROCESSED-STATIONS TABLE, SEE 0650 BELOW).
051400*   - THE TRIP ITSELF IS WRITTEN TO TRIPS-RAW KEYED BY RIDE-ID,
051500*     DEDUPLICATING AGAINST A PRIOR RUN OF THE SAME EXTRACT.
051600*================================================================
0517000500-PROCESS-TRIP-RECORD.
051800*    BLANK RIDE-ID IS A BLANK OR TRAILER LINE ON THE EXTRACT -
051900*    NOTHING TO IMPORT.
052000    IF TR-RIDE-ID = SPACES
052100        GO TO 0500-EXIT
052200    END-IF
052300
052400*    START-END OF THE RIDE - UPSERT ONCE PER STATION PER RUN,
052500*    GUARDED BY THE PROCESSED-STATIONS TABLE SO A STATION SEEN
052600*    ON HUNDREDS OF RIDES THIS RUN IS NOT RE-READ/RE-WRITTEN
052700*    HUNDREDS OF TIMES.
052800    IF TR-START-STATION-ID NOT = SPACES
052900        MOVE TR-START-STATION-ID TO WS-SEARCH-STATION-ID
053000        PERFORM 0650-SEARCH-PROCESSED THRU 0650-EXIT
053100        IF NOT STATION-ALREADY-PROCESSED
053200            MOVE TR-START-STATION-ID   TO WS-UPSERT-STATION-ID
053300            MOVE TR-START-STATION-NAME TO WS-UPSERT-STATION-NAME
053400            MOVE TR-START-LAT          TO WS-UPSERT-LAT
053500            MOVE TR-START-LNG          TO WS-UPSERT-LNG
053600            PERFORM 0600-STATION-UPSERT THRU 0600-EXIT
053700        END-IF
053800    END-IF
053900
054000*    SAME GUARD, END-OF-RIDE STATION.
054100    IF TR-END-STATION-ID NOT = SPACES
054200        MOVE TR-END-STATION-ID TO WS-SEARCH-STATION-ID
054300        PERFORM 0650-SEARCH-PROCESSED THRU 0650-EXIT
054400        IF NOT STATION-ALREADY-PROCESSED
054500            MOVE TR-END-STATION-ID     TO WS-UPSERT-STATION-ID
054600            MOVE TR-END-STATION-NAME   TO WS-UPSERT-STATION-NAME
054700            MOVE TR-END-LAT            TO WS-UPSERT-LAT
054800            MOVE TR-END-LNG            TO WS-UPSERT-LNG
054900            PERFORM 0600-STATION-UPSERT THRU 0600-EXIT
055000        END-IF
055100    END-IF
055200
055300*    Ride already on TRIPS-RAW from an earlier run of this same
055400*    extract file - NOT INVALID KEY falls through with no write,
055500*    keeping the MFB93 dedup guarantee.
055600    MOVE TR-RIDE-ID TO TRR-RIDE-ID
055700    READ TRIPS-RAW
055800        INVALID KEY
055900            MOVE TRIP-RECORD-IN TO TRIP-RAW-RECORD
056000            WRITE TRIP-RAW-RECORD
056100            ADD 1 TO WS-TOTAL-ROWS-IMPORTED
056200        NOT INVALID KEY
056300            CONTINUE
056400    END-READ
056500    .
0566000500-EXIT.
056700    EXIT.
056800
056900*    Uses linkage-free "working area" parameter passing, the
057000*    house style here - no subprograms in this pipeline.
057100*    INSERT LEG FIRES ON INVALID KEY (NO ROW YET FOR THIS
057200*    STATION-ID) AND ASSIGNS THE NEXT SURROGATE PK; REWRITE LEG
057300*    FIRES ON NOT INVALID KEY AND REFRESHES NAME/LAT/LNG/AREA IN
057400*    CASE THE UPSTREAM EXTRACT CORRECTED ANY OF THEM.  BOTH LEGS
057500*    NOW STAMP ST-LAST-UPDATE-CCYYMMDD WITH THE RUN DATE FROM
057600*    0175-GET-RUN-DATE - SEE THE JHL09/CTA-6211 CHANGE ABOVE.
057700*================================================================
057800* 0600-STATION-UPSERT - CALLED ONCE PER DISTINCT STATION ID SEEN
057900* ON THIS RUN (SEE THE PROCESSED-STATIONS GUARD IN 0500).  A
058000* STATION NOT YET ON FILE IS INSERTED WITH A NEW SURROGATE KEY;
058100* A STATION ALREADY ON FILE HAS ITS NAME, COORDINATES AND AREA
058200* REFRESHED FROM TODAYS EXTRACT, SINCE DIVVY OCCASIONALLY
058300* RENAMES OR RE-SURVEYS A DOCK WITHOUT ISSUING IT A NEW ID.
058400*================================================================
0585000600-STATION-UPSERT.
058600*    A BLANK ID OR NAME ON THE EXTRACT IS NOT A STATION WE CAN
058700*    FILE - BAIL OUT RATHER THAN WRITE A HALF-POPULATED MASTER
058800*    RECORD.
058900    IF WS-UPSERT-STATION-ID = SPACES
059000        OR WS-UPSERT-STATION-NAME = SPACES
059100        GO TO 0600-EXIT
059200    END-IF
059300
059400*    RESOLVE THE COMMUNITY AREA BEFORE THE READ SO BOTH THE
059500*    INSERT LEG AND THE REWRITE LEG BELOW CAN SHARE ONE RESULT.
059600    PERFORM 0800-AREA-LOOKUP THRU 0800-EXIT
059700
059800*    STATION-ID IS THE PRIME KEY ON STATION-MASTER.  INVALID KEY
059900*    MEANS FIRST SIGHTING OF THIS STATION - ASSIGN THE NEXT
060000*    SURROGATE PK AND WRITE A NEW MASTER ROW.
060100    MOVE WS-UPSERT-STATION-ID TO ST-STATION-ID
060200    READ STATION-MASTER
060300        INVALID KEY
060400            ADD 1 TO WS-NEXT-STATION-PK
060500            MOVE WS-NEXT-STATION-PK    TO ST-STATION-PK
060600            MOVE WS-UPSERT-STATION-ID  TO ST-STATION-ID
060700            MOVE WS-UPSERT-STATION-NAME TO ST-STATION-NAME
060800            MOVE WS-UPSERT-LAT         TO ST-LATITUDE
060900            MOVE WS-UPSERT-LNG         TO ST-LONGITUDE
061000            MOVE WS-FOUND-AREA-NUMBER  TO ST-COMMUNITY-AREA
061100            MOVE WS-FOUND-AREA-NAME TO ST-COMMUNITY-AREA-NAME
061200*            STAMP THE UPSERT DATE - TICKET CTA-6211, SEE CHANGE
061300*            LOG.  WS-RUN-DATE-CCYYMMDD IS SET ONCE AT 0175 AND
061400*            HELD FOR THE WHOLE RUN.
061500            MOVE WS-RUN-DATE-CCYYMMDD TO ST-LAST-UPDATE-CCYYMMDD
061600            WRITE STATION-RECORD
061700*        NOT INVALID KEY
061800*        STATION ALREADY ON FILE - REFRESH NAME/COORDINATES/AREA
061900*        AND THE UPDATE STAMP BUT LEAVE THE SURROGATE PK ALONE.
062000            MOVE WS-UPSERT-STATION-NAME TO ST-STATION-NAME
062100            MOVE WS-UPSERT-LAT         TO ST-LATITUDE
062200            MOVE WS-UPSERT-LNG         TO ST-LONGITUDE
062300            MOVE WS-FOUND-AREA-NUMBER  TO ST-COMMUNITY-AREA
062400            MOVE WS-FOUND-AREA-NAME TO ST-COMMUNITY-AREA-NAME
062500            MOVE WS-RUN-DATE-CCYYMMDD TO ST-LAST-UPDATE-CCYYMMDD
062600            REWRITE STATION-RECORD
062700    END-READ
062800
062900*    TRACK THIS STATION IN THE IN-MEMORY PROCESSED TABLE SO THE
063000*    0650 GUARD SKIPS IT FOR THE REST OF THIS RUN.  THE TABLE IS
063100*    CAPPED AT 500 ENTRIES - SEE WS-PROCESSED-STATIONS BELOW - SO
063200*    STOP ADDING ONCE FULL RATHER THAN OVERRUN THE TABLE; THE
063300*    RUN-TOTAL COUNTER BELOW IS NOT CAPPED AND KEEPS COUNTING.
063400    IF WS-PROC-COUNT < 500
063500        ADD 1 TO WS-PROC-COUNT
063600        MOVE WS-UPSERT-STATION-ID
063700            TO WS-PROC-STATION-ID(WS-PROC-COUNT)
063800    END-IF
063900    ADD 1 TO WS-TOTAL-STATIONS-PROCESSED
064000    .
0641000600-EXIT.
064200    EXIT.
064300
064400*    Linear scan of the processed-stations table - CALLER MOVES
064500*    THE CANDIDATE STATION ID TO WS-SEARCH-STATION-ID BEFORE
064600*    THE PERFORM; THIS PARAGRAPH SETS STATION-ALREADY-PROCESSED.
0647000650-SEARCH-PROCESSED.
064800    MOVE 'N' TO WS-ALREADY-PROCESSED
064900    MOVE 1 TO WS-SCAN-IDX
065000    PERFORM 0660-SCAN-ONE-ENTRY THRU 0660-EXIT
065100        UNTIL WS-SCAN-IDX > WS-PROC-COUNT
065200           OR STATION-ALREADY-PROCESSED
065300    .
0654000650-EXIT.
065500    EXIT.
065600
065700*    ONE TABLE ENTRY PER CALL - 0650 PERFORMS THIS THRU UNTIL A
065800*    MATCH SETS THE 88-LEVEL OR THE SUBSCRIPT RUNS PAST THE
065900*    CURRENT ENTRY COUNT.
0660000660-SCAN-ONE-ENTRY.
066100    IF WS-PROC-STATION-ID(WS-SCAN-IDX) = WS-SEARCH-STATION-ID
066200        MOVE 'Y' TO WS-ALREADY-PROCESSED
066300    END-IF
066400    ADD 1 TO WS-SCAN-IDX
066500    .
0666000660-EXIT.
066700    EXIT.
066800
066900*================================================================
067000* 0800-AREA-LOOKUP - SEE ALSO 3-STATION-ENRICH WHICH CARRIES THE
067100* SAME LOGIC FOR THE UNASSIGNED-STATION SWEEP.  PER THE HOUSE
067200* AREA-LOOKUP RULE, EITHER COORDINATE BEING MISSING/ZERO IS
067300* ENOUGH TO RETURN NOT-FOUND (AREA NUMBER ZERO, NAME BLANK) -
067400* WIDENED FROM AND TO OR UNDER TICKET CTA-6204 ABOVE.  A FOUND
067500* POINT IS FIRST TESTED AGAINST THE SURVEYED BOXES IN TABLE
067600* ORDER, THEN AGAINST THE CITY-WIDE FALLBACK BOX IF NO SURVEYED
067700* BOX MATCHED.
067800*================================================================
0679000800-AREA-LOOKUP.
068000*    DEFAULT RESULT IS NOT-FOUND UNTIL A BOX MATCHES BELOW.
068100    MOVE 0 TO WS-FOUND-AREA-NUMBER
068200    MOVE SPACES TO WS-FOUND-AREA-NAME
068300*    EITHER COORDINATE MISSING MEANS THE STATION WAS NEVER
068400*    SURVEYED - NOTHING TO TEST AGAINST ANY BOX.
068500    IF WS-UPSERT-LAT = ZERO OR WS-UPSERT-LNG = ZERO
068600        GO TO 0800-EXIT
068700    END-IF
068800    MOVE 1 TO CA-IDX
068900    PERFORM 0810-SCAN-CA-ENTRY THRU 0810-EXIT
069000        UNTIL CA-IDX > WS-CA-ENTRY-COUNT
069100           OR WS-FOUND-AREA-NUMBER NOT = ZERO
069200*    NO SURVEYED BOX MATCHED - TRY THE CITY-WIDE FALLBACK BEFORE
069300*    GIVING UP.
069400    IF WS-FOUND-AREA-NUMBER = ZERO
069500        PERFORM 0820-CHECK-FALLBACK THRU 0820-EXIT
069600    END-IF
069700    .
0698000800-EXIT.
069900    EXIT.
070000
070100*    First surveyed box (in table order) whose lat/lng range
070200*    brackets the point wins - boxes are not expected to overlap,
070300*    but if a future survey update ever makes two overlap, table
070400*    order breaks the tie.
0705000810-SCAN-CA-ENTRY.
070600*    ALL FOUR BOUNDS MUST HOLD - A POINT ON THE BOX EDGE COUNTS
070700*    AS INSIDE (NOT LESS THAN / NOT GREATER THAN, NOT STRICT <  / >).
070800    IF WS-UPSERT-LAT NOT LESS THAN WS-CA-LAT-MIN(CA-IDX)
070900        AND WS-UPSERT-LAT NOT GREATER THAN WS-CA-LAT-MAX(CA-IDX)
071000        AND WS-UPSERT-LNG NOT LESS THAN WS-CA-LNG-MIN(CA-IDX)
071100        AND WS-UPSERT-LNG NOT GREATER THAN WS-CA-LNG-MAX(CA-IDX)
071200        MOVE WS-CA-NUMBER(CA-IDX) TO WS-FOUND-AREA-NUMBER
071300        MOVE WS-CA-NAME(CA-IDX)   TO WS-FOUND-AREA-NAME
071400    END-IF
071500    ADD 1 TO CA-IDX
071600    .
0717000810-EXIT.
071800    EXIT.
071900
072000*    City-wide fallback box - only reached when 0810 scanned
072100*    every surveyed box and none matched.  Same edge-inclusive
072200*    bounds test as 0810, against the single fallback entry in
072300*    CPYAREA rather than a subscripted table row.
0724000820-CHECK-FALLBACK.
072500    IF WS-UPSERT-LAT NOT LESS THAN WS-CA-FALL-LAT-MIN
072600        AND WS-UPSERT-LAT NOT GREATER THAN WS-CA-FALL-LAT-MAX
072700        AND WS-UPSERT-LNG NOT LESS THAN WS-CA-FALL-LNG-MIN
072800        AND WS-UPSERT-LNG NOT GREATER THAN WS-CA-FALL-LNG-MAX
072900        MOVE WS-CA-FALL-NUMBER TO WS-FOUND-AREA-NUMBER
073000        MOVE WS-CA-FALL-NAME   TO WS-FOUND-AREA-NAME
073100    END-IF
073200    .
0733000820-EXIT.
073400    EXIT.
073500
073600* 0700-CLOSE-RTN - STEP-END CLOSE OF EVERY FILE OPENED BY THIS
073700* PROGRAM.  TRIPS-IN IS NOT LISTED HERE - IT IS OPENED AND
073800* CLOSED ONCE PER EXTRACT FILE INSIDE 0400/0410, NOT HELD OPEN
073900* FOR THE WHOLE RUN.
0740000700-CLOSE-RTN.
074100    CLOSE TRIPS-FILE-LIST TRIPS-FILE-SORTED
074200          TRIPS-RAW STATION-MASTER
074300    .
0744000700-EXIT.
074500    EXIT.
074600
074700*    LAST PARAGRAPH IN THE PROGRAM - NO EXIT PARAGRAPH NEEDED
074800*    SINCE CONTROL NEVER FALLS THROUGH TO HERE EXCEPT FROM
074900*    0100-MAIN-PROCEDURE ITSELF.
0750000999-FIN-PGM.
075100    STOP RUN.
