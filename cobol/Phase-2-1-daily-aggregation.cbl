000100************************************************************************
000200* PROGRAM:     2-DAILY-AGGREGATION
000300* AUTHOR:      T. KOWALCZYK-OSEI
000400* INSTALLATION: CTA DOCK SYSTEMS - BATCH PROCESSING UNIT
000500* DATE-WRITTEN: 07/11/1990
000600* DATE-COMPILED:
000700* SECURITY:    CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE
000800*----------------------------------------------------------------------
000900* PURPOSE:
001000*   ROLLS THE RAW TRIP STORE BUILT BY 1-TRIP-IMPORT UP INTO ONE
001100*   ROW PER STATION PER CALENDAR DAY, SPLIT BY DEPARTURE/ARRIVAL
001200*   AND BY ACOUSTIC (CLASSIC/DOCKED) VERSUS ELECTRIC BIKE.  RUNS
001300*   AS A TWO-PASS SCAN OF TRIPS-RAW SO A SINGLE TRIP RECORD NEVER
001400*   HAS TO BE HELD IN WORKING STORAGE TWICE AT ONCE.  ADDITIVE -
001500*   SAFE TO RERUN OVER A FILE THAT HAS ALREADY HAD SOME DAYS
001600*   ROLLED UP, AS LONG AS THOSE SAME RAW ROWS ARE NOT FED TWICE.
001700*----------------------------------------------------------------------
001800* CHANGE LOG
001900*   07/11/1990 TKO  ORIGINAL PROGRAM.                             TKO90
002000*   03/02/1991 TKO  SPLIT ACOUSTIC/ELECTRIC COUNTERS - PLANNING   TKO91
002100*                   WANTED FLEET MIX BY STATION, REQUEST #91-022. TKO91
002200*   08/19/1994 MFB  STATION MUST EXIST ON STATION-MASTER BEFORE   MFB94
002300*                   A DAY ROW IS COUNTED - ORPHAN STATION IDS     MFB94
002400*                   WERE INFLATING THE CITYWIDE TOTALS.           MFB94
002500*   01/11/1999 KLR  YEAR 2000 REVIEW - SD-YEAR CARRIES FOUR       KLR99
002600*                   DIGITS END TO END, PULLED DIRECTLY FROM THE   KLR99
002700*                   TEXT TIMESTAMP, NO WINDOWING LOGIC PRESENT.   KLR99
002800*   07/19/2001 KLR  REWORKED AS A PROPER TWO-PASS SCAN - THE OLD  KLR01
002900*                   VERSION HELD BOTH HALVES OF THE TRIP IN ONE   KLR01
003000*                   PASS AND WAS MISSING DEPARTURE COUNTS WHEN    KLR01
003100*                   THE START STATION WAS RETIRED MID-MONTH.      KLR01
003200*                   TICKET CTA-4501.                              KLR01
003300*   09/12/2003 DSW  REWRITE-OR-WRITE LOGIC MADE ADDITIVE - PRIOR  DSW03
003400*                   RELEASE OVERWROTE THE DAY ROW INSTEAD OF      DSW03
003500*                   ADDING TO IT ON RERUN.                        DSW03
003600*   11/03/2006 RDO  RIDEABLE TYPE OTHER THAN CLASSIC/DOCKED OR    RDO06
003700*                   ELECTRIC NO LONGER FALLS INTO THE ACOUSTIC    RDO06
003800*                   BUCKET BY DEFAULT - SUCH ROWS NOW SKIP BOTH   RDO06
003900*                   COUNTERS PER TICKET CTA-5204.                 RDO06
004000*----------------------------------------------------------------------
004100* TECTONICS: COBC
004200************************************************************************
004300IDENTIFICATION DIVISION.
004400PROGRAM-ID. 2-DAILY-AGGREGATION.
004500AUTHOR. T. KOWALCZYK-OSEI.
004600INSTALLATION. CTA DOCK SYSTEMS - BATCH PROCESSING UNIT.
004700DATE-WRITTEN. 07/11/1990.
004800DATE-COMPILED.
004900SECURITY. CTA INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005000************************************************************************
005100* ENVIRONMENT DIVISION - READS THE RAW TRIP STORE AND THE STATION
005200* MASTER, WRITES THE DAILY ACTIVITY FILE CONSUMED BY 4-AREA-
005300* SUMMARY.
005400ENVIRONMENT DIVISION.
005500CONFIGURATION SECTION.
005600*    SAME SPECIAL-NAMES PARAGRAPH CARRIED ACROSS ALL FOUR STEPS IN
005700*    THIS JOB STREAM.
005800SPECIAL-NAMES.
005900    C01 IS TOP-OF-FORM
006000    CLASS CTA-NUMERIC-CLASS IS '0' THRU '9'
006100    UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
006200           OFF STATUS IS NORMAL-RUN-MODE.
006300INPUT-OUTPUT SECTION.
006400*    THREE SELECTS - THE RAW TRIP STORE COMING IN, THE STATION
006500*    MASTER CONSULTED READ-ONLY, AND THE DAILY ACTIVITY FILE
006600*    GOING OUT TO 4-AREA-SUMMARY.
006700FILE-CONTROL.
006800
006900*    READ SEQUENTIALLY, OLDEST ROW FIRST, ONCE PER PASS - SEE
007000*    0300-RUN-ONE-PASS, WHICH REWINDS AND RE-READS THIS FILE ONCE
007100*    FOR DEPARTURES AND ONCE FOR ARRIVALS.
007200    SELECT TRIPS-RAW ASSIGN TO TRIPRAW
007300        ORGANIZATION IS INDEXED
007400        ACCESS MODE IS SEQUENTIAL
007500        RECORD KEY IS TR-RIDE-ID
007600        FILE STATUS IS WS-FS-TRIPRAW.
007700
007800*    OPENED INPUT ONLY - THIS STEP NEVER WRITES A STATION MASTER
007900*    ROW, ONLY READS ONE TO RESOLVE THE SURROGATE PK AND CONFIRM
008000*    THE STATION EXISTS BEFORE A DAY ROW IS COUNTED.
008100    SELECT STATION-MASTER ASSIGN TO STATMSTR
008200        ORGANIZATION IS INDEXED
008300        ACCESS MODE IS DYNAMIC
008400        RECORD KEY IS ST-STATION-ID
008500        ALTERNATE RECORD KEY IS ST-STATION-PK WITH DUPLICATES
008600        ALTERNATE RECORD KEY IS ST-COMMUNITY-AREA WITH
008700            DUPLICATES
008800        FILE STATUS IS WS-FS-STATMSTR.
008900
009000*    ONE ROW PER STATION PER CALENDAR DAY, KEYED ON THE COMPOUND
009100*    SD-KEY (PK + YEAR + MONTH + DAY) SO A REPEAT RUN AGAINST THE
009200*    SAME DAY FINDS AND ADDS TO THE EXISTING ROW RATHER THAN
009300*    WRITING A DUPLICATE.
009400    SELECT STATION-DAYS ASSIGN TO STATDAYS
009500        ORGANIZATION IS INDEXED
009600        ACCESS MODE IS DYNAMIC
009700        RECORD KEY IS SD-KEY
009800        FILE STATUS IS WS-FS-STATDAYS.
009900
010000************************************************************************
010100DATA DIVISION.
010200FILE SECTION.
010300
010400* TRIPS-RAW - SEE CPYTRIP FOR THE FULL LAYOUT, INCLUDING THE
010500* TRIP-DATE-VIEW REDEFINES THIS PROGRAM READS START/END YEAR-
010600* MONTH-DAY THROUGH.
010700FD  TRIPS-RAW
010800    LABEL RECORD IS STANDARD
010900    VALUE OF FILE-ID IS "TRIPRAW.DAT".
011000    COPY CPYTRIP.
011100
011200* STATION-MASTER - READ-ONLY IN THIS PROGRAM, SEE CPYSTAT.  NOT
011300* A SINGLE FIELD ON THIS RECORD IS EVER MOVED OUT TO IT - THE
011400* ONLY THING THIS STEP WANTS OFF THE MASTER IS THE SURROGATE
011500* KEY THAT MATCHES THE EXTERNAL STATION ID ON THE TRIP.
011600FD  STATION-MASTER
011700    LABEL RECORD IS STANDARD
011800    VALUE OF FILE-ID IS "STATMSTR.DAT".
011900    COPY CPYSTAT.
012000
012100* STATION-DAYS - SEE CPYSDAY FOR THE FULL LAYOUT AND THE
012200* OCCURS-TABLE VIEW 0610/0620 BELOW ADD INTO.  OPENED I-O, NOT
012300* OUTPUT, SINCE A RERUN MUST BE ABLE TO FIND AND ADD ONTO A ROW
012400* A PRIOR RUN ALREADY WROTE.
012500FD  STATION-DAYS
012600    LABEL RECORD IS STANDARD
012700    VALUE OF FILE-ID IS "STATDAYS.DAT".
012800    COPY CPYSDAY.
012900
013000************************************************************************
013100WORKING-STORAGE SECTION.
013200
013300* ONE FILE-STATUS BYTE PAIR PER SELECT.
01340001  WS-FILE-STATUS-GROUP.
013500*    CHECKED AFTER EVERY OPEN AGAINST STATION-DAYS IN 0200 - THE
013600*    OTHER TWO ARE LEFT AT THEIR NORMAL VALUE SINCE THIS PROGRAM
013700*    NEVER TESTS THEM DIRECTLY.
013800    05  WS-FS-TRIPRAW           PIC X(02) VALUE "00".
013900    05  WS-FS-STATMSTR          PIC X(02) VALUE "00".
014000    05  WS-FS-STATDAYS          PIC X(02) VALUE "00".
014100    05  FILLER                  PIC X(06).
014200
014300* SET ON AN AT-END FROM TRIPS-RAW - RESET TO SPACES BY 0100
014400* BETWEEN THE DEPARTURES PASS AND THE ARRIVALS PASS SO THE SAME
014500* SWITCH CAN DRIVE BOTH PASSES OF 0300.
01460001  WS-EOF-SWITCHES.
014700    05  WS-TRIPRAW-EOF          PIC X(01) VALUE 'N'.
014800        88  TRIPRAW-AT-EOF          VALUE 'Y'.
014900    05  FILLER                  PIC X(09).
015000
015100* PASS INDICATOR - TELLS 0310/0400/0450 WHICH HALF OF THE RIDE
015200* (START OR END) IS BEING ROLLED UP ON THIS PASS OF TRIPS-RAW.
01530077  WS-PASS-SWITCH              PIC X(01) VALUE '1'.
015400    88  WS-PASS-IS-DEPARTURES       VALUE '1'.
015500    88  WS-PASS-IS-ARRIVALS         VALUE '2'.
015600* STARTS ON DEPARTURES EVERY RUN - 0100 SETS IT EXPLICITLY BEFORE
015700* EACH PASS SO THE VALUE CLAUSE ABOVE ONLY MATTERS AT LOAD TIME.
015800
015900* RUN TOTALS, DISPLAYED AT STEP END - NO PRINTED REPORT OUT OF
016000* THIS STEP.
01610001  WS-RUN-COUNTERS.
016200*    DAY ROWS WRITTEN OR REWRITTEN ON THE DEPARTURES PASS - A ROW
016300*    ADDED TO ON A RERUN STILL COUNTS HERE EVEN THOUGH IT WAS A
016400*    REWRITE, NOT A FRESH WRITE.
016500    05  WS-DEPARTURE-ROWS-ADDED PIC 9(9) COMP VALUE 0.
016600*    SAME, ON THE ARRIVALS PASS.
016700    05  WS-ARRIVAL-ROWS-ADDED   PIC 9(9) COMP VALUE 0.
016800*    RIDES WHOSE START OR END STATION WAS NOT FOUND ON STATION-
016900*    MASTER - PER THE MFB94 FIX ABOVE, THESE ARE SKIPPED RATHER
017000*    THAN COUNTED, SO THE CITYWIDE TOTALS MATCH THE MASTER.
017100    05  WS-ORPHAN-STATION-ROWS  PIC 9(9) COMP VALUE 0.
017200    05  FILLER                  PIC X(04).
017300
017400* SCRATCH AREA FOR ONE TRIP-HALF CURRENTLY BEING ROLLED UP -
017500* LOADED BY 0400/0450 FROM THE RAW TRIP RECORD, THEN CARRIED
017600* THROUGH 0500 (STATION LOOKUP) AND 0600 (DAY-ROW MERGE).
01770001  WS-AGGREGATE-WORK-AREA.
017800*    HOLDS WHICHEVER STATION ID IS CURRENT FOR THE LEG BEING
017900*    PROCESSED - THE TRIPS START STATION ID ON THE DEPARTURES
018000*    PASS, ITS END STATION ID ON THE ARRIVALS PASS.
018100    05  WS-WORK-STATION-ID      PIC X(12).
018200*        RESOLVED BY 0500-LOOKUP-STATION FROM WS-WORK-STATION-ID -
018300*        STATION-DAYS IS KEYED ON THE SURROGATE PK, NOT THE
018400*        12-BYTE EXTERNAL ID, TO KEEP THE DAY FILE NARROW.
018500    05  WS-WORK-STATION-PK      PIC 9(6) COMP VALUE 0.
018600*    YEAR/MONTH/DAY OF THE LEG CURRENTLY BEING ROLLED UP - PULLED
018700*    STRAIGHT FROM THE TRIP-DATE-VIEW REDEFINES ON CPYTRIP, NO
018800*    CENTURY WINDOWING NEEDED SINCE THE RAW EXTRACT ALREADY CARRIES
018900*    A FOUR-DIGIT YEAR END TO END.
019000    05  WS-WORK-YEAR            PIC 9(04).
019100    05  WS-WORK-MONTH           PIC 9(02).
019200    05  WS-WORK-DAY             PIC 9(02).
019300    05  WS-STATION-FOUND        PIC X(01) VALUE 'N'.
019400        88  WS-STATION-ON-FILE      VALUE 'Y'.
019500    05  FILLER                  PIC X(09).
019600
019700*    Add-one-count amounts fed through the OCCURS view below, one
019800*    leg of the trip-half at a time - exactly one of the four
019900*    fields is set to 1 before 0600-MERGE-DAY-ROW is performed.
02000001  WS-DELTA-COUNTS.
020100    05  WS-DELTA-ACOUSTIC-DEPART PIC 9(5) VALUE 0.
020200    05  WS-DELTA-ELECTRIC-DEPART PIC 9(5) VALUE 0.
020300    05  WS-DELTA-ACOUSTIC-ARRIVE PIC 9(5) VALUE 0.
020400    05  WS-DELTA-ELECTRIC-ARRIVE PIC 9(5) VALUE 0.
020500    05  FILLER                   PIC X(05).
020600
020700*----------------------------------------------------------------------
020800* ALTERNATE VIEW - THE FOUR DELTA FIELDS AS ONE SUBSCRIPTED TABLE
020900* SO 0610/0620 CAN ADD ALL FOUR ONTO THE MATCHING STATION-DAY
021000* COUNTERS IN ONE SMALL LOOP INSTEAD OF FOUR SEPARATE ADD
021100* STATEMENTS.
021200*----------------------------------------------------------------------
02130001  WS-DELTA-TABLE-VIEW REDEFINES WS-DELTA-COUNTS.
021400    05  WS-DELTA-OCCURS         PIC 9(5) OCCURS 4 TIMES.
021500
021600* SUBSCRIPT FOR THE 0610/0620 ADD-DELTA LOOP - RUNS 1 THRU 4,
021700* ONE PER ENTRY IN WS-DELTA-OCCURS AND SD-COUNT-OCCURS.
02180077  WS-MERGE-IDX                PIC 9(1) COMP VALUE 1.
021900
022000* NO PRINTED REPORT COMES OUT OF THIS STEP - THE THREE RUN-
022100* COUNTERS ABOVE ARE DISPLAYED TO THE JOB LOG AT 0100 AND THAT
022200* IS THE ENTIRE OPERATOR-FACING OUTPUT.
022300
022400************************************************************************
022500PROCEDURE DIVISION.
022600
022700*================================================================
022800* 0100-MAIN-PROCEDURE - JOB-STEP DRIVER.  TWO FULL PASSES OF
022900* TRIPS-RAW - ONE ROLLING UP DEPARTURES, ONE ROLLING UP ARRIVALS -
023000* SO NEITHER HALF OF A TRIP IS EVER HELD IN WORKING STORAGE AT
023100* THE SAME TIME AS THE OTHER.  THIS IS THE DRIVER FOR THE DAILY-
023200* AGGREGATION STEP, SECOND IN THE MONTHLY JOB STREAM.
023300*================================================================
0234000100-MAIN-PROCEDURE.
023500    PERFORM 0200-OPEN-RTN       THRU 0200-EXIT
023600*    FIRST PASS - DEPARTURES.
023700    SET WS-PASS-IS-DEPARTURES TO TRUE
023800    PERFORM 0300-RUN-ONE-PASS   THRU 0300-EXIT
023900*    RESET THE EOF SWITCH AND SWITCH THE PASS INDICATOR BEFORE
024000*    THE SECOND PASS - 0300 ITSELF REWINDS TRIPS-RAW ON THE
024100*    DEPARTURES LEG, SO BY THE TIME WE GET HERE IT IS POSITIONED
024200*    AT THE FIRST RECORD AGAIN.
024300    MOVE 'N' TO WS-TRIPRAW-EOF
024400    SET WS-PASS-IS-ARRIVALS TO TRUE
024500    PERFORM 0300-RUN-ONE-PASS   THRU 0300-EXIT
024600    PERFORM 0700-CLOSE-RTN      THRU 0700-EXIT
024700*    RUN TOTALS TO THE JOB LOG.
024800    DISPLAY 'DEPARTURE DAY-ROWS ADDED: '
024900             WS-DEPARTURE-ROWS-ADDED
025000    DISPLAY 'ARRIVAL DAY-ROWS ADDED:   ' WS-ARRIVAL-ROWS-ADDED
025100    DISPLAY 'ROWS SKIPPED - NO STATION MASTER MATCH: '
025200             WS-ORPHAN-STATION-ROWS
025300*    FALL THROUGH TO STOP RUN - THE ONLY PLACE 0999 IS REACHED.
025400    GO TO 0999-FIN-PGM
025500    .
025600
025700* 0200-OPEN-RTN - OPENS THE RAW TRIP STORE AND STATION MASTER
025800* INPUT-ONLY, AND STATION-DAYS I-O.  FILE-STATUS 35 ON STATION-
025900* DAYS MEANS THIS IS THE FIRST AGGREGATION RUN AGAINST A FRESH
026000* DAY FILE - CREATE IT EMPTY, THEN RE-OPEN I-O.
0261000200-OPEN-RTN.
026200    OPEN INPUT TRIPS-RAW
026300    OPEN INPUT STATION-MASTER
026400    OPEN I-O STATION-DAYS
026500*    FILE STATUS 35 IS FILE-NOT-FOUND - THE FIRST TIME THIS STEP
026600*    EVER RUNS AGAINST A GIVEN STATION-DAYS DATA SET THERE IS NO
026700*    INDEX TO OPEN I-O AGAINST YET, SO BUILD AN EMPTY ONE FIRST.
026800    IF WS-FS-STATDAYS = '35'
026900        OPEN OUTPUT STATION-DAYS
027000        CLOSE STATION-DAYS
027100        OPEN I-O STATION-DAYS
027200    END-IF
027300    .
0274000200-EXIT.
027500    EXIT.
027600
027700* 0300-RUN-ONE-PASS - READS TRIPS-RAW TO EOF, ROUTING EACH RECORD
027800* TO THE DEPARTURE OR ARRIVAL PARAGRAPH PER THE CURRENT PASS
027900* SWITCH.  ON THE DEPARTURES LEG ONLY, CLOSE AND RE-OPEN THE FILE
028000* AT THE END SO THE ARRIVALS LEG STARTS FROM THE FIRST RECORD
028100* AGAIN RATHER THAN STAYING AT EOF.
0282000300-RUN-ONE-PASS.
028300    PERFORM 0310-READ-ONE-TRIP  THRU 0310-EXIT
028400        UNTIL TRIPRAW-AT-EOF
028500    IF WS-PASS-IS-DEPARTURES
028600        CLOSE TRIPS-RAW
028700        OPEN INPUT TRIPS-RAW
028800    END-IF
028900    .
0290000300-EXIT.
029100    EXIT.
029200
029300*    ONE TRIPS-RAW RECORD, ROUTED TO 0400 OR 0450 DEPENDING ON
029400*    WHICH PASS IS CURRENTLY RUNNING.
0295000310-READ-ONE-TRIP.
029600    READ TRIPS-RAW
029700        AT END
029800            SET TRIPRAW-AT-EOF TO TRUE
029900        NOT AT END
030000*            PASS SWITCH SET ONCE BY 0100 AT THE TOP OF EACH PASS -
030100*            CHECKED HERE ON EVERY SINGLE RECORD SINCE THIS IS THE
030200*            PARAGRAPH THAT RUNS ONCE PER TRIP.
030300            IF WS-PASS-IS-DEPARTURES
030400                PERFORM 0400-PROCESS-DEPARTURE THRU 0400-EXIT
030500            ELSE
030600                PERFORM 0450-PROCESS-ARRIVAL   THRU 0450-EXIT
030700            END-IF
030800    END-READ
030900    .
0310000310-EXIT.
031100    EXIT.
031200
031300*================================================================
031400* 0400-PROCESS-DEPARTURE - ROLLS ONE RIDES START LEG INTO THE
031500* START STATIONS DAY ROW.  PER THE HOUSE AGGREGATION RULES:
031600*   - A BLANK START DATE OR STATION ID SKIPS THE ROW OUTRIGHT.
031700*   - A START STATION NOT ON STATION-MASTER IS AN ORPHAN - SKIP
031800*     AND COUNT IT, NEVER ROLL IT UP.
031900*   - A RIDEABLE TYPE OTHER THAN CLASSIC/DOCKED/ELECTRIC SKIPS
032000*     BOTH THE ACOUSTIC AND ELECTRIC COUNTERS - TICKET CTA-5204.
032100*================================================================
0322000400-PROCESS-DEPARTURE.
032300*    BLANK START DATE OR STATION ID - NOTHING TO ROLL UP.  A RIDE
032400*    WITH AN INCOMPLETE START LEG STILL GETS ITS ARRIVAL LEG
032500*    COUNTED ON THE SECOND PASS IF THE END LEG IS COMPLETE.
032600    IF TRD-START-YEAR = SPACES
032700        OR TR-START-STATION-ID = SPACES
032800        GO TO 0400-EXIT
032900    END-IF
033000    MOVE TR-START-STATION-ID TO WS-WORK-STATION-ID
033100    MOVE TRD-START-YEAR      TO WS-WORK-YEAR
033200    MOVE TRD-START-MONTH     TO WS-WORK-MONTH
033300    MOVE TRD-START-DAY       TO WS-WORK-DAY
033400    PERFORM 0500-LOOKUP-STATION THRU 0500-EXIT
033500*    ORPHAN START STATION - COUNT IT AND MOVE ON, PER MFB94 ABOVE.
033600    IF NOT WS-STATION-ON-FILE
033700        ADD 1 TO WS-ORPHAN-STATION-ROWS
033800        GO TO 0400-EXIT
033900    END-IF
034000*    RIDEABLE TYPE OUTSIDE THE THREE KNOWN VALUES SKIPS BOTH
034100*    BUCKETS RATHER THAN DEFAULTING TO ACOUSTIC - TICKET CTA-5204,
034200*    SEE THE RDO06 CHANGE-LOG ENTRY ABOVE.
034300    IF NOT TR-TYPE-CLASSIC AND NOT TR-TYPE-DOCKED
034400        AND NOT TR-TYPE-ELECTRIC
034500        GO TO 0400-EXIT
034600    END-IF
034700    MOVE ZERO TO WS-DELTA-COUNTS
034800*    CLASSIC AND DOCKED BOTH ROLL UP AS ACOUSTIC - ONLY ELECTRIC
034900*    GETS ITS OWN BUCKET.
035000    IF TR-TYPE-ELECTRIC
035100        MOVE 1 TO WS-DELTA-ELECTRIC-DEPART
035200    ELSE
035300        MOVE 1 TO WS-DELTA-ACOUSTIC-DEPART
035400    END-IF
035500    PERFORM 0600-MERGE-DAY-ROW  THRU 0600-EXIT
035600    ADD 1 TO WS-DEPARTURE-ROWS-ADDED
035700    .
0358000400-EXIT.
035900    EXIT.
036000
036100* 0450-PROCESS-ARRIVAL - MIRROR OF 0400 FOR THE END LEG OF THE
036200* RIDE; SAME THREE RULES, AGAINST THE END STATION/DATE/TYPE
036300* FIELDS INSTEAD OF THE START ONES.
0364000450-PROCESS-ARRIVAL.
036500*    SAME BLANK-GUARD AS 0400, AGAINST THE END LEG.
036600    IF TRD-END-YEAR = SPACES
036700        OR TR-END-STATION-ID = SPACES
036800        GO TO 0450-EXIT
036900    END-IF
037000    MOVE TR-END-STATION-ID TO WS-WORK-STATION-ID
037100    MOVE TRD-END-YEAR      TO WS-WORK-YEAR
037200    MOVE TRD-END-MONTH     TO WS-WORK-MONTH
037300    MOVE TRD-END-DAY       TO WS-WORK-DAY
037400    PERFORM 0500-LOOKUP-STATION THRU 0500-EXIT
037500*    SAME ORPHAN-SKIP AND RIDEABLE-TYPE-GUARD AS 0400, AGAINST THE
037600*    END STATION.
037700    IF NOT WS-STATION-ON-FILE
037800        ADD 1 TO WS-ORPHAN-STATION-ROWS
037900        GO TO 0450-EXIT
038000    END-IF
038100    IF NOT TR-TYPE-CLASSIC AND NOT TR-TYPE-DOCKED
038200        AND NOT TR-TYPE-ELECTRIC
038300        GO TO 0450-EXIT
038400    END-IF
038500    MOVE ZERO TO WS-DELTA-COUNTS
038600    IF TR-TYPE-ELECTRIC
038700        MOVE 1 TO WS-DELTA-ELECTRIC-ARRIVE
038800    ELSE
038900        MOVE 1 TO WS-DELTA-ACOUSTIC-ARRIVE
039000    END-IF
039100    PERFORM 0600-MERGE-DAY-ROW  THRU 0600-EXIT
039200    ADD 1 TO WS-ARRIVAL-ROWS-ADDED
039300    .
0394000450-EXIT.
039500    EXIT.
039600
039700* 0500-LOOKUP-STATION - RESOLVES WS-WORK-STATION-ID TO ITS
039800* SURROGATE PK ON STATION-MASTER.  NOT ON FILE SETS WS-STATION-
039900* FOUND TO NO RATHER THAN ABENDING - THE CALLER DECIDES WHAT TO
040000* DO WITH AN ORPHAN ROW.
0401000500-LOOKUP-STATION.
040200*    RESET EVERY TIME IN - A FOUND FLAG LEFT OVER FROM THE LAST
040300*    CALL WOULD MASK A GENUINE ORPHAN ON THIS ONE.
040400    MOVE 'N' TO WS-STATION-FOUND
040500    MOVE WS-WORK-STATION-ID TO ST-STATION-ID
040600    READ STATION-MASTER
040700        INVALID KEY
040800            MOVE 'N' TO WS-STATION-FOUND
040900        NOT INVALID KEY
041000            MOVE 'Y' TO WS-STATION-FOUND
041100            MOVE ST-STATION-PK TO WS-WORK-STATION-PK
041200    END-READ
041300    .
0414000500-EXIT.
041500    EXIT.
041600
041700* Additive merge - read the existing day row if there is one and
041800* add this trips one count onto it, otherwise write a fresh row
041900* seeded with just this one count.  This is what makes a rerun
042000* over already-rolled-up raw rows additive rather than
042100* duplicative - see the DSW03 change-log entry above.
0422000600-MERGE-DAY-ROW.
042300    MOVE WS-WORK-STATION-PK TO SD-STATION-PK
042400    MOVE WS-WORK-YEAR       TO SD-YEAR
042500    MOVE WS-WORK-MONTH      TO SD-MONTH
042600    MOVE WS-WORK-DAY        TO SD-DAY
042700    READ STATION-DAYS
042800*        FIRST TRIP OF THE DAY FOR THIS STATION - ZERO THE WHOLE
042900*        COUNTS GROUP BEFORE ADDING THIS ONE DELTA IN, THEN
043000*        WRITE A FRESH ROW.
043100        INVALID KEY
043200            MOVE ZERO TO SD-COUNTS-GROUP
043300            PERFORM 0610-ADD-DELTA-TO-ROW THRU 0610-EXIT
043400            WRITE STATION-DAY-RECORD
043500*        ROW ALREADY EXISTS FOR THIS STATION/DAY - ADD ONTO THE
043600*        EXISTING COUNTS RATHER THAN STARTING OVER.
043700        NOT INVALID KEY
043800            PERFORM 0610-ADD-DELTA-TO-ROW THRU 0610-EXIT
043900            REWRITE STATION-DAY-RECORD
044000    END-READ
044100    .
0442000600-EXIT.
044300    EXIT.
044400
044500*    ADDS ALL FOUR DELTA FIELDS ONTO THE MATCHING STATION-DAY
044600*    COUNTERS VIA THE TWO OCCURS-TABLE VIEWS RATHER THAN FOUR
044700*    SEPARATE NAMED ADD STATEMENTS.
0448000610-ADD-DELTA-TO-ROW.
044900    MOVE 1 TO WS-MERGE-IDX
045000    PERFORM 0620-ADD-ONE-COUNT THRU 0620-EXIT
045100        UNTIL WS-MERGE-IDX > 4
045200    .
0453000610-EXIT.
045400    EXIT.
045500
045600*    ONE OCCURS ENTRY PER CALL - ACOUSTIC-DEPART, ELECTRIC-
045700*    DEPART, ACOUSTIC-ARRIVE, ELECTRIC-ARRIVE IN THAT TABLE ORDER
045800*    ON BOTH WS-DELTA-OCCURS AND SD-COUNT-OCCURS.
0459000620-ADD-ONE-COUNT.
046000    ADD WS-DELTA-OCCURS(WS-MERGE-IDX)
046100        TO SD-COUNT-OCCURS(WS-MERGE-IDX)
046200    ADD 1 TO WS-MERGE-IDX
046300    .
0464000620-EXIT.
046500    EXIT.
046600
046700* 0700-CLOSE-RTN - STEP-END CLOSE OF EVERY FILE THIS PROGRAM
046800* OPENED.
0469000700-CLOSE-RTN.
047000*    ALL THREE IN ONE STATEMENT - NONE OF THEM NEEDS A SEPARATE
047100*    FILE-STATUS CHECK ON CLOSE IN THIS SHOPS CONVENTION.
047200    CLOSE TRIPS-RAW STATION-MASTER STATION-DAYS
047300    .
0474000700-EXIT.
047500    EXIT.
047600
047700*    LAST PARAGRAPH IN THE PROGRAM - REACHED ONLY VIA THE GO TO
047800*    AT THE BOTTOM OF 0100-MAIN-PROCEDURE.
0479000999-FIN-PGM.
048000    STOP RUN.
