000100*================================================================
000200* CPYAREA   -  COMMUNITY AREA BOUNDING-BOX REFERENCE TABLE
000300* CHICAGO TRANSIT DOCK SYSTEM - TRIP TRACKING BATCH
000400*----------------------------------------------------------------
000500* AREA-LOOKUP SCANS WS-CA-ENTRY IN THE ORDER LOADED BELOW - THE
000600* FIRST BOX THAT CONTAINS THE POINT WINS.  THE TABLE IS SEEDED
000700* BY THE 0150-SEED-AREA-TABLE PARAGRAPH IN EACH PROGRAM THAT
000800* COPIES THIS BOOK (SURVEYED BOXES CHANGE RARELY ENOUGH THAT A
000900* REFERENCE FILE HAS NEVER BEEN JUSTIFIED).  ADD NEW SURVEYED
001000* BOXES ABOVE THE CITY-WIDE FALLBACK ROW, NEVER BELOW IT, OR
001100* THE FALLBACK WILL SHADOW THEM.
001200*================================================================
001300* ENTRY COUNT IS A 77-LEVEL, NOT A VALUE BAKED INTO THE OCCURS
001400* CLAUSE ALONE, SO THE SEED PARAGRAPH CAN DRIVE ITS LOAD LOOP BY
001500* IT WITHOUT HARD-CODING THE NUMBER 3 A SECOND TIME.
00160077  WS-CA-ENTRY-COUNT           PIC 9(2)  COMP  VALUE 3.
001700* SUBSCRIPT SHARED BY THE SEED PARAGRAPH AND BY 0810-SCAN-CA-
001800* ENTRYS LINEAR SCAN OF THE TABLE - NEVER HELD ACROSS BOTH AT
001900* THE SAME TIME SINCE SEEDING HAPPENS ONCE AT STEP START, LONG
002000* BEFORE ANY LOOKUP IS PERFORMED.
00210077  CA-IDX                      PIC 9(2)  COMP  VALUE 1.
002200
002300* THREE SURVEYED BOXES TODAY - LOOP, NEAR NORTH SIDE AND
002400* DOUGLAS, THE THREE COMMUNITY AREAS WITH THE HEAVIEST DOCK
002500* DENSITY AND THE MOST OVERLAP WITH NEIGHBORING AREAS, WHICH IS
002600* WHY THEY GOT AN ACTUAL SURVEYED BOUNDING BOX RATHER THAN
002700* RELYING ON THE CITY-WIDE FALLBACK BELOW.
00280001  WS-COMMUNITY-AREA-TABLE.
002900    05  WS-CA-ENTRY OCCURS 3 TIMES.
003000        10  WS-CA-LAT-MIN       PIC S9(3)V9(6).
003100        10  WS-CA-LAT-MAX       PIC S9(3)V9(6).
003200        10  WS-CA-LNG-MIN       PIC S9(3)V9(6).
003300        10  WS-CA-LNG-MAX       PIC S9(3)V9(6).
003400        10  WS-CA-NUMBER        PIC 9(2).
003500        10  WS-CA-NAME          PIC X(25).
003600        10  FILLER              PIC X(05).
003700
003800*----------------------------------------------------------------
003900*    CITY-WIDE FALLBACK - APPLIES ONLY WHEN NO SURVEYED BOX
004000*    ABOVE MATCHED AND THE POINT IS STILL INSIDE CITY LIMITS.
004100*    ASSIGNS EVERYTHING ELSE TO ROGERS PARKS AREA NUMBER AS A
004200*    PLACEHOLDER RATHER THAN LEAVING THE AREA UNASSIGNED - A
004300*    KNOWN ROUGH EDGE, NOT A BUG, SINCE PLANNING ONLY NEEDED
004400*    CITYWIDE TOTALS TO RECONCILE, NOT AREA-LEVEL PRECISION FOR
004500*    EVERY UNSURVEYED STATION.
004600*----------------------------------------------------------------
00470001  WS-CA-FALLBACK.
004800    05  WS-CA-FALL-LAT-MIN      PIC S9(3)V9(6) VALUE 41.700000.
004900    05  WS-CA-FALL-LAT-MAX      PIC S9(3)V9(6) VALUE 42.000000.
005000    05  WS-CA-FALL-LNG-MIN      PIC S9(3)V9(6) VALUE -87.800000.
005100    05  WS-CA-FALL-LNG-MAX      PIC S9(3)V9(6) VALUE -87.500000.
005200    05  WS-CA-FALL-NUMBER       PIC 9(2)       VALUE 01.
005300    05  WS-CA-FALL-NAME         PIC X(25)      VALUE
005400        'ROGERS PARK'.
005500    05  FILLER                  PIC X(05).
