000100*================================================================
000200* CPYSTAT   -  DOCK STATION MASTER RECORD LAYOUT
000300* CHICAGO TRANSIT DOCK SYSTEM - TRIP TRACKING BATCH
000400*----------------------------------------------------------------
000500* ONE OCCURRENCE PER PHYSICAL DOCK STATION.  ST-STATION-PK IS
000600* THE INTERNAL SURROGATE ASSIGNED ON FIRST SIGHTING OF A NEW
000700* ST-STATION-ID; IT NEVER CHANGES ONCE ASSIGNED AND IS THE KEY
000800* CARRIED FORWARD ONTO THE DAILY ACTIVITY RECORDS.
000900*================================================================
00100001  STATION-RECORD.
001100*    ASSIGNED ONCE, ON INSERT, BY 1-TRIP-IMPORTS 0600-STATION-
001200*    UPSERT - NEVER REASSIGNED ON A SUBSEQUENT UPDATE OF THE SAME
001300*    STATION.
001400    05  ST-STATION-PK           PIC 9(6).
001500*    EXTERNAL DOCK-SYSTEM STATION IDENTIFIER - THE RECORD KEY.
001600    05  ST-STATION-ID           PIC X(12).
001700    05  ST-STATION-NAME         PIC X(40).
001800*    SIGNED DEGREES, SIX DECIMAL PLACES - SAME WIDTH AS THE RAW
001900*    COORDINATE FIELDS ON CPYTRIP.
002000    05  ST-LATITUDE             PIC S9(3)V9(6).
002100    05  ST-LONGITUDE            PIC S9(3)V9(6).
002200*    ZERO MEANS THE STATION HAS NOT YET BEEN MATCHED TO A
002300*    COMMUNITY AREA BOX BY 3-STATION-ENRICHMENT - SEE THE
002400*    AREA-LOOKUP PARAGRAPHS IN THAT PROGRAM AND IN 1-TRIP-IMPORT.
002500    05  ST-COMMUNITY-AREA       PIC 9(2).
002600        88  ST-AREA-UNASSIGNED     VALUE 0.
002700    05  ST-COMMUNITY-AREA-NAME  PIC X(25).
002800*    STAMPED WITH THE RUN DATE (ACCEPTED FROM THE SYSTEM CLOCK
002900*    AND CENTURY-WINDOWED) BY 1-TRIP-IMPORTS 0600-STATION-UPSERT
003000*    ON BOTH THE INSERT AND UPDATE LEG, AND BY 3-STATION-
003100*    ENRICHMENTS 0400-ENRICH-ONE-STATION ON ITS REWRITE LEG -
003200*    TICKETS CTA-6211 AND CTA-6210.  TELLS AN OPERATOR TRACING A
003300*    STALE-LOOKING ROW WHICH OF THE TWO STEPS LAST TOUCHED IT.
003400    05  ST-LAST-UPDATE-CCYYMMDD PIC 9(08).
003500    05  FILLER                  PIC X(10).
003600
003700*----------------------------------------------------------------
003800*    ALTERNATE VIEW - BREAKS THE LAST-UPDATE STAMP INTO ITS
003900*    CALENDAR PARTS FOR DISPLAY/LOG LINES WITHOUT A MOVE.  NOT
004000*    USED TO SET THE STAMP - BOTH WRITING PROGRAMS MOVE A WHOLE
004100*    EIGHT-DIGIT CCYYMMDD VALUE ONTO ST-LAST-UPDATE-CCYYMMDD
004200*    DIRECTLY, THIS VIEW EXISTS FOR READING IT BACK APART.
004300*----------------------------------------------------------------
00440001  STATION-UPDATE-DATE-VIEW REDEFINES STATION-RECORD.
004500    05  FILLER                  PIC X(06).
004600    05  FILLER                  PIC X(12).
004700    05  FILLER                  PIC X(40).
004800    05  FILLER                  PIC S9(3)V9(6).
004900    05  FILLER                  PIC S9(3)V9(6).
005000    05  FILLER                  PIC X(02).
005100    05  FILLER                  PIC X(25).
005200    05  SUD-UPDATE-YEAR         PIC 9(04).
005300    05  SUD-UPDATE-MONTH        PIC 9(02).
005400    05  SUD-UPDATE-DAY          PIC 9(02).
005500    05  FILLER                  PIC X(10).
