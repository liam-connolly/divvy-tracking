000100*================================================================
000200* CPYTRIP   -  RIDE EXTRACT RECORD LAYOUT
000300* CHICAGO TRANSIT DOCK SYSTEM - TRIP TRACKING BATCH
000400*----------------------------------------------------------------
000500* ONE OCCURRENCE PER RIDE, AS DELIVERED ON THE MONTHLY DOCK
000600* EXTRACT.  UPSTREAM FIELD NAMES VARY BY EXTRACT VINTAGE; THE
000700* EXTRACT-LOAD STEP MAPS THEM ALL ONTO THIS LAYOUT BEFORE A
000800* RECORD EVER REACHES THIS COPYBOOK -  TRIP-ID, STARTTIME,
000900* STOPTIME, FROM/TO-STATION-NAME, FROM/TO-STATION-ID AND
001000* USERTYPE ARE THE RETIRED NAMES FOR THE FIELDS BELOW.
001100*================================================================
00120001  TRIP-RECORD-IN.
001300*    CARRIED END TO END AS THE SINGLE-LEG KEY ON STATION-DAYS -
001400*    NEVER REUSED ACROSS RIDES.
001500    05  TR-RIDE-ID              PIC X(16).
001600*    THREE AND ONLY THREE RIDEABLE TYPES HAVE EVER APPEARED ON A
001700*    DOCK EXTRACT - ANY FOURTH VALUE SKIPS BOTH THE ACOUSTIC AND
001800*    ELECTRIC COUNTERS IN THE AGGREGATION STEP RATHER THAN
001900*    DEFAULTING INTO ONE OF THEM (TICKET CTA-5204).
002000    05  TR-RIDEABLE-TYPE        PIC X(13).
002100        88  TR-TYPE-CLASSIC        VALUE 'classic_bike '.
002200        88  TR-TYPE-DOCKED         VALUE 'docked_bike  '.
002300        88  TR-TYPE-ELECTRIC       VALUE 'electric_bike'.
002400*    FULL TIMESTAMP TEXT, FORMAT YYYY-MM-DD HH:MM:SS - SEE THE
002500*    TRIP-DATE-VIEW REDEFINES BELOW FOR THE PARTS PULLED OUT OF
002600*    IT BY POSITION.
002700    05  TR-STARTED-AT           PIC X(19).
002800    05  TR-ENDED-AT             PIC X(19).
002900*    BLANK ON EITHER END MEANS THE LEG NEVER GOT A STATION MATCH
003000*    ON THE UPSTREAM DOCK SYSTEM - THE TRIP IMPORT STEP STILL
003100*    LOADS THE ROW, BUT THE AGGREGATION STEP SKIPS THE BLANK LEG.
003200    05  TR-START-STATION-NAME   PIC X(40).
003300    05  TR-START-STATION-ID     PIC X(12).
003400    05  TR-END-STATION-NAME     PIC X(40).
003500    05  TR-END-STATION-ID       PIC X(12).
003600*    SIGNED DEGREES, SIX DECIMAL PLACES - PLENTY OF PRECISION FOR
003700*    A DOCK LOCATION, SAME WIDTH AS THE COORDINATE FIELDS ON THE
003800*    STATION MASTER SO A MOVE BETWEEN THE TWO NEVER TRUNCATES.
003900    05  TR-START-LAT            PIC S9(3)V9(6).
004000    05  TR-START-LNG            PIC S9(3)V9(6).
004100    05  TR-END-LAT              PIC S9(3)V9(6).
004200    05  TR-END-LNG              PIC S9(3)V9(6).
004300*    MEMBER/CASUAL IS NOT ROLLED UP BY ANY STEP IN THIS JOB
004400*    STREAM TODAY - CARRIED ON THE EXTRACT AND PRESERVED HERE IN
004500*    CASE A FUTURE REPORT NEEDS THE RIDER-TYPE SPLIT.
004600    05  TR-MEMBER-CASUAL        PIC X(06).
004700        88  TR-RIDER-MEMBER        VALUE 'member'.
004800        88  TR-RIDER-CASUAL        VALUE 'casual'.
004900    05  FILLER                  PIC X(08).
005000
005100*----------------------------------------------------------------
005200*    ALTERNATE VIEW - PULLS YEAR/MONTH/DAY STRAIGHT OUT OF THE
005300*    STARTED-AT/ENDED-AT TEXT ('YYYY-MM-DD HH:MM:SS') WITHOUT
005400*    UNSTRINGING.  USED BY THE DAILY AGGREGATION STEP.
005500*----------------------------------------------------------------
00560001  TRIP-DATE-VIEW REDEFINES TRIP-RECORD-IN.
005700    05  FILLER                  PIC X(16).
005800    05  FILLER                  PIC X(13).
005900*    POSITIONS 1-4 OF THE STARTED-AT TEXT - FOUR-DIGIT YEAR, NO
006000*    CENTURY WINDOWING NEEDED SINCE THE EXTRACT ALREADY CARRIES
006100*    THE FULL YEAR AS TEXT.
006200    05  TRD-START-YEAR          PIC X(04).
006300    05  FILLER                  PIC X(01).
006400    05  TRD-START-MONTH         PIC X(02).
006500    05  FILLER                  PIC X(01).
006600    05  TRD-START-DAY           PIC X(02).
006700    05  FILLER                  PIC X(09).
006800*    SAME POSITIONAL PULL AGAINST THE ENDED-AT TEXT FOR THE
006900*    ARRIVAL LEG.
007000    05  TRD-END-YEAR            PIC X(04).
007100    05  FILLER                  PIC X(01).
007200    05  TRD-END-MONTH           PIC X(02).
007300    05  FILLER                  PIC X(01).
007400    05  TRD-END-DAY             PIC X(02).
007500    05  FILLER                  PIC X(154).
