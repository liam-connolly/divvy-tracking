000100*================================================================
000200* CPYSDAY   -  STATION DAILY ACTIVITY RECORD LAYOUT
000300* CHICAGO TRANSIT DOCK SYSTEM - TRIP TRACKING BATCH
000400*----------------------------------------------------------------
000500* ONE OCCURRENCE PER STATION PER CALENDAR DAY.  THE FOUR
000600* COUNTERS ARE ADDITIVE - A RERUN OF THE AGGREGATION STEP OVER
000700* NEWLY ARRIVED TRIPS ADDS ONTO WHAT IS ALREADY HERE, IT NEVER
000800* REPLACES IT.
000900*================================================================
00100001  STATION-DAY-RECORD.
001100*    COMPOUND KEY - SURROGATE STATION PK PLUS THE CALENDAR DATE,
001200*    NOT THE TWELVE-BYTE EXTERNAL STATION ID, TO KEEP THIS FILE
001300*    NARROW SINCE IT CARRIES ONE ROW PER STATION PER DAY.
001400    05  SD-KEY.
001500        10  SD-STATION-PK       PIC 9(6).
001600        10  SD-YEAR             PIC 9(4).
001700        10  SD-MONTH            PIC 9(2).
001800        10  SD-DAY              PIC 9(2).
001900*    FOUR SEPARATE COUNTERS RATHER THAN ONE COUNT PLUS A
002000*    RIDEABLE-TYPE/DIRECTION CODE - KEEPS 4-AREA-SUMMARY AND ANY
002100*    FUTURE REPORT FROM HAVING TO UNPACK A CODE FIELD.
002200    05  SD-COUNTS-GROUP.
002300        10  SD-ACOUSTIC-DEPART  PIC 9(5).
002400        10  SD-ELECTRIC-DEPART  PIC 9(5).
002500        10  SD-ACOUSTIC-ARRIVE  PIC 9(5).
002600        10  SD-ELECTRIC-ARRIVE  PIC 9(5).
002700    05  FILLER                  PIC X(05).
002800
002900*----------------------------------------------------------------
003000*    ALTERNATE VIEW - THE FOUR COUNTERS RESTATED AS A ONE
003100*    DIMENSION TABLE SO A ZERO-OUT OR A TOTAL CAN BE DONE WITH
003200*    A SINGLE PERFORM VARYING INSTEAD OF FOUR SEPARATE MOVES.
003300*    ENTRY ORDER MATCHES WS-DELTA-OCCURS IN 2-DAILY-AGGREGATION -
003400*    ACOUSTIC-DEPART, ELECTRIC-DEPART, ACOUSTIC-ARRIVE, ELECTRIC-
003500*    ARRIVE - SO THE TWO TABLES CAN BE ADDED SUBSCRIPT FOR
003600*    SUBSCRIPT.
003700*----------------------------------------------------------------
00380001  SD-COUNTS-TABLE-VIEW REDEFINES STATION-DAY-RECORD.
003900    05  FILLER                  PIC X(14).
004000    05  SD-COUNT-OCCURS         PIC 9(5) OCCURS 4 TIMES.
004100    05  FILLER                  PIC X(05).
004200
004300* SUBSCRIPT FOR ANY FUTURE PARAGRAPH THAT NEEDS TO WALK
004400* SD-COUNT-OCCURS DIRECTLY - NOT CURRENTLY REFERENCED BY 2-
004500* DAILY-AGGREGATION, WHICH DRIVES THE OCCURS TABLE WITH ITS OWN
004600* WS-MERGE-IDX INSTEAD.
00470077  SD-COUNT-IDX                PIC 9(1)  COMP  VALUE 1.
